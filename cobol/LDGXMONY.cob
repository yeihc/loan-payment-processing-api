000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     LDGXMONY.
000500 AUTHOR.         T CHIANG.
000600 INSTALLATION.   CONSOLIDATED TRUST DATA CENTER.
000700 DATE-WRITTEN.   02 NOV 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*=================================================================
001100*
001200*DESCRIPTION : THIS PROGRAM WILL SERVE AS A COMMON MODULE TO
001300*               ADD OR SUBTRACT TWO MONEY AMOUNTS, ALWAYS TO 2
001400*               DECIMAL PLACES AND ALWAYS ROUNDED HALF TO EVEN
001500*               (BANKER'S ROUNDING) SO EVERY PROGRAM IN THE
001600*               LEDGER SYSTEM GETS THE SAME ANSWER FOR THE SAME
001700*               SUM - NO PROGRAM IS TO CODE ITS OWN COMPUTE ON
001800*               A MONEY FIELD.
001900*
002000*=================================================================
002100* HISTORY OF MODIFICATION:
002200*=================================================================
002300* MOD.#  INIT   DATE        DESCRIPTION
002400* ------ ------ ----------  ----------------------------------- *
002500* LDG0014 TCHIANG 02/11/1991 - INITIAL VERSION - ADD ONLY.
002600* LDG0077 TCHIANG 30/06/1994 - ADD THE SUBTRACT OPERATION FOR THE
002700*                              NEW DEBIT-SIDE OF FUND TRANSFERS -
002800*                              PREVIOUSLY THE CALLER NEGATED THE
002900*                              SECOND OPERAND ITSELF, WHICH GOT
003000*                              THE ROUNDING WRONG ON A TIE.
003100* LDG9901 TCHIANG 11/06/1998 - Y2K REMEDIATION - NO DATE FIELDS
003200*                              HANDLED HERE, REVIEWED, NO CHANGE
003300*                              REQUIRED.
003400* LDG0211 NPILLAI 23/01/2006 - SET WK-VMONY-ZERO-SW/NEGATIVE-SW
003500*                              ON EVERY CALL SO CALLERS STOP
003600*                              RE-TESTING WK-VMONY-RESULT
003700*                              THEMSELVES (EDIT-04 ZERO-BALANCE
003800*                              CHECK NOW COMES THROUGH HERE TOO).
003900*----------------------------------------------------------------*
004000 EJECT
004100********************
004200 ENVIRONMENT DIVISION.
004300********************
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-AS400.
004600 OBJECT-COMPUTER. IBM-AS400.
004700 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
004800
004900* NO INPUT-OUTPUT SECTION - ARITHMETIC ONLY, NO FILE OF ITS OWN.
005000
005100***************
005200 DATA DIVISION.
005300***************
005400 WORKING-STORAGE SECTION.
005500
005600************************
005700 01 FILLER               PIC X(24) VALUE
005800        "** PROGRAM LDGXMONY **".
005900
006000* ---------------- PROGRAM WORKING STORAGE -----------------*
006100 01 WK-C-COMMON.
006200     COPY LDGFSTA.
006300     COPY LDGCMWS.
006400
006500********************
006600 LINKAGE SECTION.
006700********************
006800     COPY VMONY.
006900
007000****************************************
007100 PROCEDURE DIVISION USING WK-VMONY-RECORD.
007200****************************************
007300 MAIN-MODULE.
007400     PERFORM A000-START-PROGRAM-ROUTINE
007500        THRU A999-START-PROGRAM-ROUTINE-EX.
007600     GOBACK.
007700
007800*----------------------------------------------------------------*
007900 A000-START-PROGRAM-ROUTINE.
008000*----------------------------------------------------------------*
008100     MOVE ZERO               TO WK-VMONY-RESULT.
008200     MOVE "N"                TO WK-VMONY-NEGATIVE-SW
008300                                WK-VMONY-ZERO-SW.
008400
008500     EVALUATE TRUE
008600        WHEN WK-VMONY-OP-ADD
008700           PERFORM B100-DO-ADD
008800              THRU B199-DO-ADD-EX
008900        WHEN WK-VMONY-OP-SUBTRACT
009000           PERFORM B200-DO-SUBTRACT
009100              THRU B299-DO-SUBTRACT-EX
009200        WHEN OTHER
009300* LDG0211 - UNKNOWN OPERATION CODE - TREAT AS ADD OF ZERO SO A
009400*           BAD CALLER NEVER SEES GARBAGE, BUT LEAVE A TRAIL.
009500           DISPLAY "LDGXMONY - UNKNOWN OPERATION CODE - "
009600              WK-VMONY-OPERATION
009700     END-EVALUATE.
009800
009900     IF  WK-VMONY-RESULT < ZERO
010000         MOVE "Y"            TO WK-VMONY-NEGATIVE-SW
010100     END-IF.
010200     IF  WK-VMONY-RESULT = ZERO
010300         MOVE "Y"            TO WK-VMONY-ZERO-SW
010400     END-IF.
010500
010600 A999-START-PROGRAM-ROUTINE-EX.
010700 EXIT.
010800*----------------------------------------------------------------*
010900 B100-DO-ADD.
011000*----------------------------------------------------------------*
011100* SCALE IS ALWAYS 2 DECIMAL PLACES - NEAREST-EVEN (BANKER'S
011200* ROUNDING) APPLIES ON EVERY COMPUTE THAT PRODUCES AN AMOUNT
011300* FIELD.  BOTH OPERANDS ALREADY CARRY 2 DECIMALS SO THE
011400* ROUNDED PHRASE ONLY MATTERS IF A FUTURE CALLER PASSES A
011500* MORE PRECISE INTERMEDIATE VALUE IN - KEEP IT ANYWAY.
011600     COMPUTE WK-VMONY-RESULT ROUNDED MODE IS NEAREST-EVEN =
011700         WK-VMONY-OPERAND-1 + WK-VMONY-OPERAND-2.
011800 B199-DO-ADD-EX.
011900 EXIT.
012000*----------------------------------------------------------------*
012100 B200-DO-SUBTRACT.
012200*----------------------------------------------------------------*
012300     COMPUTE WK-VMONY-RESULT ROUNDED MODE IS NEAREST-EVEN =
012400         WK-VMONY-OPERAND-1 - WK-VMONY-OPERAND-2.
012500 B299-DO-SUBTRACT-EX.
012600 EXIT.
012700
012800******************************************************************
012900************** END OF PROGRAM SOURCE -  LDGXMONY ****************
013000******************************************************************
