000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     LDGOCLSE.
000500 AUTHOR.         R RAMIREZ.
000600 INSTALLATION.   CONSOLIDATED TRUST DATA CENTER.
000700 DATE-WRITTEN.   14 MAR 1988.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  CLOSE-ACCOUNT USE CASE - CALLED ONCE PER CLOSE-
001200*               REQUEST RECORD READ BY LDGBAT00.  VALIDATES THE
001300*               REASON TEXT, LOOKS UP THE ACCOUNT THROUGH LDGVACT,
001400*               APPLIES THE IDEMPOTENT-CLOSE (EDIT-05) AND ZERO-
001500*               BALANCE (EDIT-04) RULES, AND FLIPS ACCT-STATUS TO
001600*               CLOSED IN THE TABLE DIRECTLY USING THE TABLE
001700*               INDEX LDGVACT HANDS BACK.  MODELLED ON THE OLD
001800*               TRFVTAG57 FOUND/NOT-FOUND SKELETON.
001900*
002000*=================================================================
002100* HISTORY OF MODIFICATION:
002200*=================================================================
002300* MOD.#   INIT     DATE         DESCRIPTION
002400* ------  -------  -----------  ------------------------------
002500* LDG0014 RAMREY   02 NOV 1991  INITIAL VERSION.
002600* LDG0077 TCHIANG  30 JUN 1994  COMPARE ACCT-BALANCE TO
002700*                               WK-C-ZERO-MONEY RATHER THAN A
002800*                               HARD-CODED ZERO LITERAL, TO MATCH
002900*                               THE WIDER PACKED-DECIMAL PICTURE.
003000* LDG9902 RAMREY   19 AUG 1998  Y2K REMEDIATION - REWRITE THE
003100*                               EVENT TIMESTAMP BUILD (SEE Z100).
003200* LDG0144 NPILLAI  19 SEP 2004  CALL LDGVACT FOR THE LOOKUP AND
003300*                               UPDATE THE TABLE ROW BY THE
003400*                               RETURNED INDEX INSTEAD OF DOING
003500*                               A SECOND SEARCH ALL HERE.  ALSO
003600*                               ADDED THE EDIT-05 SKIPPED PATH.
003700*-----------------------------------------------------------------
003800 EJECT
003900**********************
004000 ENVIRONMENT DIVISION.
004100**********************
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.  IBM-AS400.
004400 OBJECT-COMPUTER.  IBM-AS400.
004500 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
004600
004700* NO INPUT-OUTPUT SECTION - THE ACCOUNT-MASTER FILE ITSELF IS
004800* OWNED BY LDGBAT00.  THIS ROUTINE ONLY UPDATES THE TABLE IT
004900* IS GIVEN BY REFERENCE.
005000
005100***************
005200 DATA DIVISION.
005300***************
005400 WORKING-STORAGE SECTION.
005500*************************
005600 01  FILLER                          PIC X(24)        VALUE
005700     "** PROGRAM LDGOCLSE **".
005800
005900* ------------------ PROGRAM WORKING STORAGE -------------------*
006000 01    WK-C-COMMON.
006100     COPY LDGFSTA.
006200     COPY LDGCMWS.
006300
006400     COPY VACT.
006500
006600*****************
006700 LINKAGE SECTION.
006800*****************
006900     COPY VCLSE.
007000     COPY LDGACTM.
007100 EJECT
007200***********************************************************
007300 PROCEDURE DIVISION USING WK-C-VCLSE-RECORD, LDG-ACCT-TABLE-AREA.
007400***********************************************************
007500 MAIN-MODULE.
007600     PERFORM A000-PROCESS-CALLED-ROUTINE
007700        THRU A099-PROCESS-CALLED-ROUTINE-EX.
007800     GOBACK.
007900
008000*---------------------------------------------------------------*
008100 A000-PROCESS-CALLED-ROUTINE.
008200*---------------------------------------------------------------*
008300     MOVE    "N"                     TO    WK-C-VCLSE-SUCCESS-SW
008400                                            WK-C-VCLSE-SKIPPED-SW.
008500     MOVE    SPACES                  TO    WK-C-VCLSE-ERROR-CD
008600                                            WK-C-VCLSE-ERROR-MSG
008700                                            WK-C-VCLSE-EVENT-AT.
008800
008900     IF  WK-C-VCLSE-REASON = SPACES OR LOW-VALUES
009000         MOVE    "REASON_REQUIRED"    TO    WK-C-VCLSE-ERROR-CD
009100         MOVE    "REQ-REASON MUST NOT BE BLANK"
009200                                     TO    WK-C-VCLSE-ERROR-MSG
009300         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
009400
009500     MOVE    WK-C-VCLSE-ACCOUNT-ID   TO    WK-C-VACT-ACCOUNT-ID.
009600     CALL    "LDGVACT" USING WK-C-VACT-RECORD,
009700                              LDG-ACCT-TABLE-AREA.
009800
009900     IF  NOT WK-C-VACT-FOUND
010000         MOVE    "ACCOUNT_NOT_FOUND"  TO    WK-C-VCLSE-ERROR-CD
010100         MOVE    "NO ACCOUNT FOUND FOR REQ-ACCOUNT-ID"
010200                                     TO    WK-C-VCLSE-ERROR-MSG
010300         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
010400
010500* EDIT-05 - CLOSE ON AN ALREADY-CLOSED ACCOUNT IS A SILENT NO-OP,
010600*         NOT AN ERROR AND NOT AN EVENT.
010700     IF  WK-C-VACT-STATUS = C-STATUS-CLOSED
010800         MOVE    "Y"                 TO    WK-C-VCLSE-SKIPPED-SW
010900         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
011000
011100* EDIT-04 - ZERO-BALANCE INVARIANT.
011200     IF  WK-N-VACT-BALANCE NOT = WK-C-ZERO-MONEY
011300         MOVE    "ACCOUNT_NOT_EMPTY"  TO    WK-C-VCLSE-ERROR-CD
011400         PERFORM B100-BUILD-NOT-EMPTY-MSG
011500            THRU B199-BUILD-NOT-EMPTY-MSG-EX
011600         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
011700
011800     MOVE    C-STATUS-CLOSED
011900                     TO  TAB-ACCT-STATUS (WK-N-VACT-TAB-INDEX).
012000
012100     MOVE    "Y"                     TO    WK-C-VCLSE-SUCCESS-SW.
012200* SEE THE SAME NOTE IN LDGOOPEN - ERROR-CD/-MSG DOUBLE AS THE
012300* EVENT DISPOSITION LDGBAT00 PASSES TO LDGXRPTC ON SUCCESS TOO.
012400     MOVE    "ACCOUNT_CLOSED"        TO    WK-C-VCLSE-ERROR-CD.
012500     MOVE    SPACES                  TO    WK-C-VCLSE-ERROR-MSG.
012600     STRING   "ACCOUNT CLOSED - REASON " WK-C-VCLSE-REASON
012700         DELIMITED BY SIZE INTO WK-C-VCLSE-ERROR-MSG.
012800     PERFORM Z100-BUILD-EVENT-TIMESTAMP
012900        THRU Z199-BUILD-EVENT-TIMESTAMP-EX.
013000     MOVE    WK-C-ISO-STAMP          TO    WK-C-VCLSE-EVENT-AT.
013100
013200 A099-PROCESS-CALLED-ROUTINE-EX.
013300     EXIT.
013400*---------------------------------------------------------------*
013500 B100-BUILD-NOT-EMPTY-MSG.
013600*---------------------------------------------------------------*
013700* EDIT-04 - THE REJECT MESSAGE CARRIES THE CURRENT BALANCE SO THE
013800*         OPERATOR CAN SEE WHY WITHOUT GOING BACK TO THE MASTER.
013900     MOVE    SPACES                  TO    WK-C-VCLSE-ERROR-MSG.
014000     STRING   "ACCOUNT BALANCE IS NOT ZERO - CURRENT BALANCE "
014100              WK-N-VACT-BALANCE
014200         DELIMITED BY SIZE INTO WK-C-VCLSE-ERROR-MSG.
014300
014400 B199-BUILD-NOT-EMPTY-MSG-EX.
014500     EXIT.
014600*---------------------------------------------------------------*
014700 Z100-BUILD-EVENT-TIMESTAMP.
014800*---------------------------------------------------------------*
014900* LDG9902 - Y2K REMEDIATION.  ACCEPT FROM DATE RETURNS A 2-DIGIT
015000*           YEAR (YYMMDD) ON THIS PLATFORM - WINDOW IT HERE
015100*           RATHER THAN TRUST THE RAW DIGITS.
015200     ACCEPT   WK-C-TODAY-YMD         FROM DATE.
015300     ACCEPT   WK-C-NOW-HMS           FROM TIME.
015400
015500     IF  WK-C-TODAY-YY < "50"
015600         MOVE    "20"                TO    WK-C-TODAY-CC
015700     ELSE
015800         MOVE    "19"                TO    WK-C-TODAY-CC
015900     END-IF.
016000
016100     STRING   WK-C-TODAY-CC  WK-C-TODAY-YY  "-"
016200              WK-C-TODAY-MM  "-"  WK-C-TODAY-DD  "T"
016300              WK-C-NOW-HH    ":"  WK-C-NOW-MN    ":"
016400              WK-C-NOW-SS    "Z"
016500         DELIMITED BY SIZE INTO WK-C-ISO-STAMP.
016600
016700 Z199-BUILD-EVENT-TIMESTAMP-EX.
016800     EXIT.
016900
017000******************************************************************
017100************** END OF PROGRAM SOURCE -  LDGOCLSE ****************
017200******************************************************************
