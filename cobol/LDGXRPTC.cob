000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     LDGXRPTC.
000500 AUTHOR.         T CHIANG.
000600 INSTALLATION.   CONSOLIDATED TRUST DATA CENTER.
000700 DATE-WRITTEN.   02 NOV 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  COMMON EXCEPTION/EVENT REPORT LINE BUILDER.  ONE
001200*               PLACE TO LAY OUT THE FOUR COLUMNS OF THE REPORT
001300*               (REQUEST TYPE, KEY ID, CODE, MESSAGE) SO ALL
001400*               THREE USE-CASE CALLERS AND LDGBAT00 PRODUCE AN
001500*               IDENTICAL LINE SHAPE WHETHER THE LINE RECORDS A
001600*               FAILURE OR A SUCCESSFUL EVENT - SEE THE CD/MSG
001700*               NOTE IN LDGOOPEN/LDGOCLSE/LDGOXFER.  ADAPTED FROM
001800*               THE OLD TRFXGSPA COMMON PARAMETER-FILE READER,
001900*               WHICH WAS ALREADY A "ONE COPY, MANY CALLERS"
002000*               UTILITY ROUTINE.
002100*
002200*=================================================================
002300* HISTORY OF MODIFICATION:
002400*=================================================================
002500* MOD.#   INIT     DATE         DESCRIPTION
002600* ------  -------  -----------  ------------------------------
002700* LDG0014 TCHIANG  02 NOV 1991  INITIAL VERSION.
002800*-----------------------------------------------------------------
002900 EJECT
003000**********************
003100 ENVIRONMENT DIVISION.
003200**********************
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER.  IBM-AS400.
003500 OBJECT-COMPUTER.  IBM-AS400.
003600 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
003700
003800* NO INPUT-OUTPUT SECTION - THIS ROUTINE BUILDS A LINE IN
003900* WORKING STORAGE AND HANDS IT BACK - LDGBAT00 OWNS THE
004000* EXCEPTION-REPORT FD AND DOES THE ACTUAL WRITE.
004100
004200***************
004300 DATA DIVISION.
004400***************
004500 WORKING-STORAGE SECTION.
004600*************************
004700 01  FILLER                          PIC X(24)        VALUE
004800     "** PROGRAM LDGXRPTC **".
004900
005000* ------------------ PROGRAM WORKING STORAGE -------------------*
005100 01    WK-C-COMMON.
005200     COPY LDGFSTA.
005300     COPY LDGCMWS.
005400
005500     COPY LDGEXRP.
005600
005700*****************
005800 LINKAGE SECTION.
005900*****************
006000     COPY VRPTC.
006100 EJECT
006200***********************************************
006300 PROCEDURE DIVISION USING WK-C-VRPTC-RECORD.
006400***********************************************
006500 MAIN-MODULE.
006600     PERFORM A000-PROCESS-CALLED-ROUTINE
006700        THRU A099-PROCESS-CALLED-ROUTINE-EX.
006800     GOBACK.
006900
007000*---------------------------------------------------------------*
007100 A000-PROCESS-CALLED-ROUTINE.
007200*---------------------------------------------------------------*
007300     MOVE    SPACES                  TO    LDG-EXRP-DETAIL-LINE.
007400     MOVE    WK-C-VRPTC-REQ-TYPE     TO    EXRP-REQ-TYPE.
007500     MOVE    WK-C-VRPTC-KEY-ID       TO    EXRP-KEY-ID.
007600     MOVE    WK-C-VRPTC-CODE         TO    EXRP-CODE.
007700     MOVE    WK-C-VRPTC-MESSAGE      TO    EXRP-MESSAGE.
007800
007900     MOVE    LDG-EXRP-DETAIL-LINE    TO    WK-C-VRPTC-LINE.
008000
008100 A099-PROCESS-CALLED-ROUTINE-EX.
008200     EXIT.
008300
008400******************************************************************
008500************** END OF PROGRAM SOURCE -  LDGXRPTC ****************
008600******************************************************************
