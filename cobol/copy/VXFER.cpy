000100*-----------------------------------------------------------------
000200* VXFER.cpybk
000300* LINKAGE PARAMETER BLOCK - CALL "LDGOXFER" USING WK-C-VXFER-REC
000400* TRANSFER-FUNDS LINKAGE - SEE LDGOXFER FOR THE VALIDATION RULES.
000500*-----------------------------------------------------------------
000600* HISTORY OF MODIFICATION:
000700*-----------------------------------------------------------------
000800* LDG0133 - NPILLAI  - 07/05/2003 - INITIAL VERSION.
000900* LDG0299 - VCHANDRA - 19/02/2011 - ADD WK-C-VXFER-ERROR-MSG -
001000*                       EDIT-11 REQUIRES A HUMAN-READABLE REASON
001100*                       ON EVERY FAILURE, NOT JUST THE CODE.
001200*-----------------------------------------------------------------
001300 01  WK-C-VXFER-RECORD.
001400     05  WK-C-VXFER-INPUT.
001500         10  WK-C-VXFER-TRANSFER-ID   PIC X(36).
001600         10  WK-C-VXFER-SOURCE-ID     PIC X(36).
001700         10  WK-C-VXFER-TARGET-ID     PIC X(36).
001800         10  WK-N-VXFER-AMOUNT        PIC S9(17)V99 COMP-3.
001900         10  WK-C-VXFER-IDEMKEY       PIC X(64).
002000     05  WK-C-VXFER-OUTPUT.
002100         10  WK-C-VXFER-SUCCESS-SW    PIC X(01).
002200             88  WK-C-VXFER-SUCCESS       VALUE "Y".
002300         10  WK-C-VXFER-ERROR-CD      PIC X(30).
002400         10  WK-C-VXFER-ERROR-MSG     PIC X(80).
002500         10  WK-C-VXFER-EVENT-AT      PIC X(26).
002600         10  FILLER                   PIC X(10).
