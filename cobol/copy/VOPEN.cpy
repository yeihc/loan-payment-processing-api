000100*-----------------------------------------------------------------
000200* VOPEN.cpybk
000300* LINKAGE PARAMETER BLOCK - CALL "LDGOOPEN" USING WK-C-VOPEN-REC
000400* OPEN-ACCOUNT LINKAGE - SEE LDGOOPEN FOR THE VALIDATION RULES.
000500*-----------------------------------------------------------------
000600* HISTORY OF MODIFICATION:
000700*-----------------------------------------------------------------
000800* LDG0014 - TCHIANG  - 02/11/1991 - INITIAL VERSION.
000900*-----------------------------------------------------------------
001000 01  WK-C-VOPEN-RECORD.
001100     05  WK-C-VOPEN-INPUT.
001200         10  WK-C-VOPEN-ACCOUNT-ID    PIC X(36).
001300         10  WK-C-VOPEN-CUSTOMER-ID   PIC X(36).
001400         10  WK-N-VOPEN-DEPOSIT       PIC S9(17)V99 COMP-3.
001500     05  WK-C-VOPEN-OUTPUT.
001600         10  WK-C-VOPEN-SUCCESS-SW    PIC X(01).
001700             88  WK-C-VOPEN-SUCCESS       VALUE "Y".
001800         10  WK-C-VOPEN-ERROR-CD      PIC X(30).
001900         10  WK-C-VOPEN-ERROR-MSG     PIC X(80).
002000         10  WK-C-VOPEN-EVENT-AT      PIC X(26).
002100         10  FILLER                   PIC X(10).
