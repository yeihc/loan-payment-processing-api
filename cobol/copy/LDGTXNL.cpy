000100*-----------------------------------------------------------------
000200* LDGTXNL.cpybk
000300* TRANSACTION LEDGER ENTRY - APPEND-ONLY - LEDGER/TRANSFER BATCH
000400* I-O FORMAT: LDGTXNLR  FROM FILE TRANSACTION-LEDGER
000500*-----------------------------------------------------------------
000600* HISTORY OF MODIFICATION:
000700*-----------------------------------------------------------------
000800* LDG0014 - TCHIANG - 02/11/1991 - INITIAL VERSION.
000900* LDG0077 - TCHIANG - 30/06/1994 - TXN-AMOUNT WIDENED TO MATCH
001000*                      ACCT-BALANCE (SEE LDGACTM).
001100* LDG0301 - VCHANDRA - 12/09/2011 - TXN-CREATED-AT WIDENED FROM A
001200*                      PACKED JULIAN STAMP TO A 26-BYTE ISO-8601
001300*                      STRING SO THE AUDIT FILES LINE UP ACROSS
001400*                      THE WHOLE PORTFOLIO, NOT JUST THIS SYSTEM.
001500*-----------------------------------------------------------------
001600 01  LDG-TXN-RECORD.
001700     05  TXN-ID                       PIC X(36).
001800*                  TRANSACTION UUID
001900     05  TXN-ACCOUNT-ID                PIC X(36).
002000*                  ACCOUNT THIS ENTRY BELONGS TO
002100     05  TXN-TYPE                      PIC X(06).
002200*                  DEBIT OR CREDIT
002300     05  TXN-AMOUNT                     PIC S9(17)V99 COMP-3.
002400*                  MOVEMENT AMOUNT - MUST BE STRICTLY > 0
002500*                  (EDIT-07)
002600     05  TXN-DESCRIPTION                PIC X(60).
002700*                  FREE-TEXT REASON
002800     05  TXN-CREATED-AT                 PIC X(26).
002900*                  ISO-8601 TIMESTAMP, CAPTURED AT WRITE TIME
003000     05  FILLER                         PIC X(09).
