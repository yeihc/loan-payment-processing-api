000100*-----------------------------------------------------------------
000200* VCLSE.cpybk
000300* LINKAGE PARAMETER BLOCK - CALL "LDGOCLSE" USING WK-C-VCLSE-REC
000400* CLOSE-ACCOUNT LINKAGE - SEE LDGOCLSE FOR THE VALIDATION RULES.
000500*-----------------------------------------------------------------
000600* HISTORY OF MODIFICATION:
000700*-----------------------------------------------------------------
000800* LDG0014 - TCHIANG  - 02/11/1991 - INITIAL VERSION.
000900* LDG0144 - NPILLAI  - 19/09/2004 - ADD WK-C-VCLSE-SKIPPED-SW SO
001000*                       THE CALLER CAN TELL AN ALREADY-CLOSED
001100*                       NO-OP (EDIT-05) APART FROM A REAL CLOSE -
001200*                       THE FOOTER COUNTS THEM SEPARATELY.
001300*-----------------------------------------------------------------
001400 01  WK-C-VCLSE-RECORD.
001500     05  WK-C-VCLSE-INPUT.
001600         10  WK-C-VCLSE-ACCOUNT-ID    PIC X(36).
001700         10  WK-C-VCLSE-REASON        PIC X(80).
001800     05  WK-C-VCLSE-OUTPUT.
001900         10  WK-C-VCLSE-SUCCESS-SW    PIC X(01).
002000             88  WK-C-VCLSE-SUCCESS       VALUE "Y".
002100         10  WK-C-VCLSE-SKIPPED-SW     PIC X(01).
002200             88  WK-C-VCLSE-SKIPPED        VALUE "Y".
002300         10  WK-C-VCLSE-ERROR-CD      PIC X(30).
002400         10  WK-C-VCLSE-ERROR-MSG     PIC X(80).
002500         10  WK-C-VCLSE-EVENT-AT      PIC X(26).
002600         10  FILLER                   PIC X(10).
