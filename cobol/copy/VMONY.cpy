000100*-----------------------------------------------------------------
000200* VMONY.cpybk
000300* LINKAGE PARAMETER BLOCK - CALL "LDGXMONY" USING WK-VMONY-RECORD
000400* AMOUNT ARITHMETIC - 2-DECIMAL, NEAREST-EVEN ROUNDED ADD/
000500* SUBTRACT.
000600* MODELLED ON THE OLD VTF2 RATE-CONVERSION PARAMETER BLOCK - SAME
000700* TWO-GROUP INPUT/OUTPUT SHAPE, DIFFERENT ARITHMETIC INSIDE.
000800*-----------------------------------------------------------------
000900* HISTORY OF MODIFICATION:
001000*-----------------------------------------------------------------
001100* LDG0014 - TCHIANG  - 02/11/1991 - INITIAL VERSION.
001200*-----------------------------------------------------------------
001300 01  WK-VMONY-RECORD.
001400     05  WK-VMONY-INPUT.
001500         10  WK-VMONY-OPERAND-1       PIC S9(17)V99 COMP-3.
001600         10  WK-VMONY-OPERAND-2       PIC S9(17)V99 COMP-3.
001700         10  WK-VMONY-OPERATION       PIC X(01).
001800             88  WK-VMONY-OP-ADD          VALUE "A".
001900             88  WK-VMONY-OP-SUBTRACT     VALUE "S".
002000     05  WK-VMONY-OUTPUT.
002100         10  WK-VMONY-RESULT          PIC S9(17)V99 COMP-3.
002200         10  WK-VMONY-NEGATIVE-SW     PIC X(01).
002300             88  WK-VMONY-IS-NEGATIVE     VALUE "Y".
002400         10  WK-VMONY-ZERO-SW         PIC X(01).
002500             88  WK-VMONY-IS-ZERO         VALUE "Y".
002600         10  FILLER                   PIC X(10).
