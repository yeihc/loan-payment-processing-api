000100*-----------------------------------------------------------------
000200* LDGXFRA.cpybk
000300* TRANSFER AUDIT RECORD - LEDGER/TRANSFER BATCH
000400* I-O FORMAT: LDGXFRAR  FROM FILE TRANSFER-AUDIT
000500*-----------------------------------------------------------------
000600* HISTORY OF MODIFICATION:
000700*-----------------------------------------------------------------
000800* LDG0014 - TCHIANG  - 02/11/1991 - INITIAL VERSION.
000900* LDG0133 - NPILLAI  - 07/05/2003 - ADD XFER-IDEMPOTENCY-KEY AND
001000*                       THE IN-MEMORY KEY TABLE BELOW (EDIT-09) -
001100*                       PRIOR TO THIS RELEASE A RERUN OF THE SAME
001200*                       DRIVER FILE WOULD RE-APPLY EVERY TRANSFER.
001300* LDG0299 - VCHANDRA - 19/02/2011 - XFER-FAILURE-REASON WIDENED
001400*                       FROM X(40) TO X(80) - "INSUFFICIENT FUNDS"
001500*                       MESSAGES WERE BEING TRUNCATED ON THE
001600*                       EXCEPTION REPORT.
001700*-----------------------------------------------------------------
001800 01  LDG-XFER-RECORD.
001900     05  XFER-ID                       PIC X(36).
002000*                  TRANSFER UUID
002100     05  XFER-SOURCE-ACCT-ID           PIC X(36).
002200     05  XFER-TARGET-ACCT-ID           PIC X(36).
002300     05  XFER-AMOUNT                   PIC S9(17)V99 COMP-3.
002400*                  AMOUNT TO MOVE - MUST BE STRICTLY > 0 (EDIT-08)
002500     05  XFER-STATUS                   PIC X(09).
002600         88  XFER-STATUS-PENDING           VALUE "PENDING  ".
002700         88  XFER-STATUS-COMPLETED         VALUE "COMPLETED".
002800         88  XFER-STATUS-FAILED            VALUE "FAILED   ".
002900     05  XFER-FAILURE-CODE             PIC X(30).
003000*                  SPACES UNLESS XFER-STATUS-FAILED
003100     05  XFER-FAILURE-REASON           PIC X(80).
003200*                  SPACES UNLESS XFER-STATUS-FAILED (EDIT-11)
003300     05  XFER-IDEMPOTENCY-KEY          PIC X(64).
003400*                  UNIQUE ACROSS EVERY TRANSFER RECORD (EDIT-09)
003500     05  XFER-CREATED-AT               PIC X(26).
003600     05  FILLER                        PIC X(06).
003700
003800*-----------------------------------------------------------------
003900* IN-MEMORY TRANSFER-AUDIT TABLE
004000* SAME INDEXED-FILE SUBSTITUTION AS LDGACTM, AND FOR THE SAME
004100* REASON TRANSFER-AUDIT HOLDS THE FULL RECORD PER ROW, NOT JUST
004200* THE KEY: A TRANSFER'S STATUS IS WRITTEN PENDING FIRST (LOG-
004300* FIRST ORDERING, SEE LDGXAUDT) AND LATER MOVED TO COMPLETED OR
004400* FAILED, AND LINE-SEQUENTIAL FILES ON THIS PLATFORM CANNOT BE
004500* REWRITTEN BY KEY - SO, LIKE ACCOUNT-MASTER, THE WHOLE
004600* TRANSFER-AUDIT FILE IS LOADED INTO THIS TABLE AT START OF RUN
004700* AND REWRITTEN IN FULL AT END OF RUN FROM IT (SEE Z-PARAS IN
004800* LDGBAT00).
004900* UNLIKE LDG-ACCT-TABLE-AREA THIS ONE IS NOT KEPT IN KEY ORDER -
005000* A NEW ROW IS APPENDED FOR VIRTUALLY EVERY TRANSFER REQUEST, SO
005100* RE-SORTING ON EVERY WRITE WOULD COST MORE THAN IT SAVES.
005200* EDIT-09 IS CHECKED WITH A PLAIN VARYING SEARCH, NOT SEARCH ALL.
005300*-----------------------------------------------------------------
005400 01  LDG-XFER-TABLE-AREA.
005500     05  LDG-XFER-TAB-COUNT           PIC 9(06) COMP VALUE ZERO.
005600     05  LDG-XFER-TAB-ENTRY
005700             OCCURS 1 TO 200000 TIMES
005800             DEPENDING ON LDG-XFER-TAB-COUNT
005900             INDEXED BY LDG-XFER-IDX.
006000         10  TAB-XFER-ID              PIC X(36).
006100         10  TAB-XFER-SOURCE-ACCT-ID  PIC X(36).
006200         10  TAB-XFER-TARGET-ACCT-ID  PIC X(36).
006300         10  TAB-XFER-AMOUNT          PIC S9(17)V99 COMP-3.
006400         10  TAB-XFER-STATUS          PIC X(09).
006500             88  TAB-XFER-PENDING         VALUE "PENDING  ".
006600             88  TAB-XFER-COMPLETED       VALUE "COMPLETED".
006700             88  TAB-XFER-FAILED          VALUE "FAILED   ".
006800         10  TAB-XFER-FAILURE-CODE    PIC X(30).
006900         10  TAB-XFER-FAILURE-REASON  PIC X(80).
007000         10  TAB-XFER-IDEMKEY         PIC X(64).
007100         10  TAB-XFER-CREATED-AT      PIC X(26).
007200         10  FILLER                   PIC X(06).
