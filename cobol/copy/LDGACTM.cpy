000100*****************************************************************
000200* LDGACTM.cpybk
000300* ACCOUNT MASTER RECORD - LEDGER/TRANSFER BATCH
000400* I-O FORMAT: LDGACTMR  FROM FILE ACCOUNT-MASTER
000500*****************************************************************
000600* AMENDMENT HISTORY:
000700*****************************************************************
000800* LDG0211 - NPILLAI - 23/01/2006 - WIDEN ACCT-STATUS FROM X(06)
000900*           TO X(07) SO "BLOCKED" FITS VERBATIM ALONGSIDE
001000*           "ACTIVE " AND "CLOSED ".  RECORD LEN 89 TO 90.
001100* LDG0077 - TCHIANG - 30/06/1994 - ACCT-BALANCE WIDENED FROM
001200*           S9(13)V99 TO S9(17)V99 COMP-3 TO MATCH THE LARGER
001300*           SETTLEMENT LIMITS INTRODUCED THIS RELEASE.
001400* LDG0014 - TCHIANG - 02/11/1991 - INITIAL VERSION.
001500*****************************************************************
001600*        05  LDG-ACCT-RECORD           PIC X(086).
001700*LDG0077*05  LDG-ACCT-RECORD           PIC X(089).
001800*LDG0211 05  LDG-ACCT-RECORD           PIC X(090).
001900
002000 01  LDG-ACCT-RECORD.
002100     05  ACCT-ID                      PIC X(36).
002200*                  ACCOUNT UUID - PRIMARY KEY
002300     05  ACCT-CUSTOMER-ID             PIC X(36).
002400*                  OWNING CUSTOMER UUID
002500     05  ACCT-BALANCE                 PIC S9(17)V99 COMP-3.
002600*                  CURRENT BALANCE, 2 DECIMALS, HALF-EVEN ROUNDED
002700     05  ACCT-STATUS                  PIC X(07).
002800         88  ACCT-STATUS-ACTIVE           VALUE "ACTIVE ".
002900         88  ACCT-STATUS-BLOCKED          VALUE "BLOCKED".
003000         88  ACCT-STATUS-CLOSED           VALUE "CLOSED ".
003100*                  ACTIVE / BLOCKED / CLOSED - SEE EDIT-01,
003200*                  EDIT-04
003300     05  FILLER                       PIC X(11).
003400*                  RESERVED FOR FUTURE USE - WAS SIGNATURE-CARD
003500*                  FLAG IN THE PRE-LDG0077 LAYOUT, NEVER BUILT
003600
003700*-----------------------------------------------------------------
003800* IN-MEMORY ACCOUNT TABLE
003900* ACCOUNT-MASTER IS A FLAT SEQUENTIAL FILE ON THIS PLATFORM (NO
004000* INDEXED ACCESS AVAILABLE), SO LDGBAT00 LOADS IT ONCE AT START OF
004100* RUN INTO THIS SORTED TABLE AND EVERY LOOKUP IS A SEARCH ALL
004200* AGAINST TAB-ACCT-ID.  THE TABLE IS PASSED BY REFERENCE TO
004300* LDGVACT/LDGOOPEN/LDGOCLSE/LDGOXFER SO THEY SEE THE SAME COPY.
004400* REWRITTEN IN FULL FROM THIS TABLE AT END OF RUN - SEE Z-PARAS
004500* IN LDGBAT00.
004600*-----------------------------------------------------------------
004700 01  LDG-ACCT-TABLE-AREA.
004800     05  LDG-ACCT-TAB-COUNT           PIC 9(05) COMP VALUE ZERO.
004900     05  LDG-ACCT-TAB-ENTRY
005000             OCCURS 1 TO 50000 TIMES
005100             DEPENDING ON LDG-ACCT-TAB-COUNT
005200             ASCENDING KEY IS TAB-ACCT-ID
005300             INDEXED BY LDG-ACCT-IDX.
005400         10  TAB-ACCT-ID              PIC X(36).
005500         10  TAB-ACCT-CUSTOMER-ID     PIC X(36).
005600         10  TAB-ACCT-BALANCE         PIC S9(17)V99 COMP-3.
005700         10  TAB-ACCT-STATUS          PIC X(07).
005800         10  FILLER                   PIC X(11).
