000100*-----------------------------------------------------------------
000200* LDGCMWS.cpybk
000300* COMMON WORKING STORAGE - LEDGER/TRANSFER BATCH
000400* EVERY PROGRAM IN THIS SYSTEM CODES
000500*     01  WK-C-COMMON.
000600*         COPY LDGFSTA.
000700*         COPY LDGCMWS.
000800* SO THE SAME LITERALS/COUNTERS ARE NAMED THE SAME WAY EVERYWHERE.
000900*-----------------------------------------------------------------
001000* HISTORY OF MODIFICATION:
001100*-----------------------------------------------------------------
001200* LDG0001 - RAMREY  - 14/03/1988 - INITIAL VERSION.
001300* LDG0009 - RAMREY  - 02/09/1989 - ADD WK-C-TODAY/WK-C-NOW FOR THE
001400*                      EVENT-REPORT TIMESTAMP STAMPING.
001500* LDG9901 - TCHIANG - 11/06/1998 - Y2K REMEDIATION - WK-C-TODAY
001600*                      CENTURY WINDOW SET TO "20" FOR YY LESS THAN
001700*                      50, "19" OTHERWISE.  SEE Z100 IN LDGOOPEN/
001800*                      LDGOCLSE/LDGOXFER/LDGXAUDT.
001900* LDG0211 - NPILLAI - 23/01/2006 - ADD WK-C-ZERO-MONEY COMPARAND
002000*                      FOR THE EDIT-04 ZERO-BALANCE INVARIANT
002100*                      CHECK.
002200* LDG0256 - VCHANDRA - 11/04/2011 - ADD THE NUMERIC REDEFINES OF
002300*                      WK-C-TODAY-YMD/WK-C-NOW-HMS AND THE PARSED
002400*                      REDEFINES OF WK-C-ISO-STAMP - AUDITORS
002500*                      WANTED A NUMERIC YYYYMMDD TO SORT ON
002600*                      WITHOUT A SEPARATE MOVE.
002700*-----------------------------------------------------------------
002800 01  WK-C-TODAY-YMD.
002900     05  WK-C-TODAY-CC                PIC X(02).
003000     05  WK-C-TODAY-YY                PIC X(02).
003100     05  WK-C-TODAY-MM                PIC X(02).
003200     05  WK-C-TODAY-DD                PIC X(02).
003300     05  FILLER                       PIC X(02).
003400
003500 01  WK-C-TODAY-YMD-N REDEFINES WK-C-TODAY-YMD
003600                                  PIC 9(08).
003700
003800 01  WK-C-NOW-HMS.
003900     05  WK-C-NOW-HH                  PIC X(02).
004000     05  WK-C-NOW-MN                  PIC X(02).
004100     05  WK-C-NOW-SS                  PIC X(02).
004200     05  WK-C-NOW-HD                  PIC X(02).
004300     05  FILLER                       PIC X(02).
004400
004500 01  WK-C-NOW-HMS-N REDEFINES WK-C-NOW-HMS
004600                                 PIC 9(08).
004700
004800* ISO-8601 STAMP BUILT FROM THE TWO GROUPS ABOVE - SEE Z100 IN
004900* LDGOOPEN/LDGOCLSE/LDGOXFER/LDGXAUDT.  "T"/"Z" SPELLED OUT, NOT
005000* FUNCTION CALLS.
005100 01  WK-C-ISO-STAMP                   PIC X(26) VALUE SPACES.
005200
005300* PARSED VIEW OF THE STAMP ABOVE - THE LITERAL SEPARATORS LAND ON
005400* THEIR OWN FILLER SLOTS, THE LAST 6 BYTES ARE RESERVED/UNUSED.
005500 01  WK-C-ISO-STAMP-PARTS REDEFINES WK-C-ISO-STAMP.
005600     05  WK-C-STAMP-CCYY              PIC X(04).
005700     05  FILLER                       PIC X(01).
005800     05  WK-C-STAMP-MM                PIC X(02).
005900     05  FILLER                       PIC X(01).
006000     05  WK-C-STAMP-DD                PIC X(02).
006100     05  FILLER                       PIC X(01).
006200     05  WK-C-STAMP-HH                PIC X(02).
006300     05  FILLER                       PIC X(01).
006400     05  WK-C-STAMP-MN                PIC X(02).
006500     05  FILLER                       PIC X(01).
006600     05  WK-C-STAMP-SS                PIC X(02).
006700     05  FILLER                       PIC X(01).
006800     05  FILLER                       PIC X(06).
006900
007000 01  WK-C-ZERO-MONEY                  PIC S9(17)V99 COMP-3 VALUE
007100     ZERO.
007200
007300 01  WK-C-LITERALS.
007400     05  C-STATUS-ACTIVE              PIC X(07) VALUE "ACTIVE ".
007500     05  C-STATUS-BLOCKED             PIC X(07) VALUE "BLOCKED".
007600     05  C-STATUS-CLOSED              PIC X(07) VALUE "CLOSED ".
007700     05  C-XFER-PENDING               PIC X(09) VALUE "PENDING  ".
007800     05  C-XFER-COMPLETED             PIC X(09) VALUE "COMPLETED".
007900     05  C-XFER-FAILED                PIC X(09) VALUE "FAILED   ".
008000     05  C-TXN-DEBIT                  PIC X(06) VALUE "DEBIT ".
008100     05  C-TXN-CREDIT                 PIC X(06) VALUE "CREDIT".
008200     05  FILLER                       PIC X(04) VALUE SPACES.
008300
008400 01  WK-C-SWITCHES.
008500     05  WK-C-ACCT-TABLE-FULL-SW      PIC X(01) VALUE "N".
008600         88  WK-C-ACCT-TABLE-FULL         VALUE "Y".
008700     05  WK-C-XFER-TABLE-FULL-SW       PIC X(01) VALUE "N".
008800         88  WK-C-XFER-TABLE-FULL         VALUE "Y".
008900     05  FILLER                       PIC X(02) VALUE SPACES.
