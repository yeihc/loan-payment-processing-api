000100*-----------------------------------------------------------------
000200* LDGEXRP.cpybk
000300* EXCEPTION/EVENT REPORT PRINT LINE - LEDGER/TRANSFER BATCH
000400* ONE LINE PER REJECTED/FAILED REQUEST OR EMITTED EVENT, PLUS A
000500* CONTROL-TOTAL FOOTER AT END OF RUN.
000600*-----------------------------------------------------------------
000700* HISTORY OF MODIFICATION:
000800*-----------------------------------------------------------------
000900* LDG0014 - TCHIANG  - 02/11/1991 - INITIAL VERSION.
001000* LDG0144 - NPILLAI  - 19/09/2004 - WIDEN FAILURE-MESSAGE COLUMN
001100*                       FROM 40 TO 80 TO MATCH XFER-FAILURE-REASON
001200*-----------------------------------------------------------------
001300 01  LDG-EXRP-DETAIL-LINE.
001400     05  EXRP-REQ-TYPE                PIC X(04).
001500*                  COLS 1-4  : OPEN / XFER / CLSE
001600     05  FILLER                       PIC X(01) VALUE SPACE.
001700     05  EXRP-KEY-ID                  PIC X(36).
001800*                  COLS 6-41 : ACCOUNT OR TRANSFER ID INVOLVED
001900     05  FILLER                       PIC X(01) VALUE SPACE.
002000     05  EXRP-CODE                    PIC X(30).
002100*                  COLS 43-72: FAILURE/ERROR CODE (OR EVENT CODE)
002200     05  FILLER                       PIC X(01) VALUE SPACE.
002300     05  EXRP-MESSAGE                 PIC X(80).
002400*                  COLS 74-153: FAILURE/ERROR MESSAGE
002500
002600 01  LDG-EXRP-FOOTER-LINE.
002700     05  FILLER                       PIC X(20) VALUE
002800         "OPEN    PROCESSED : ".
002900     05  EXRP-FOOT-OPEN-OK            PIC ZZZ,ZZ9.
003000     05  FILLER                       PIC X(14) VALUE
003100         "     REJECTED : ".
003200     05  EXRP-FOOT-OPEN-REJ           PIC ZZZ,ZZ9.
003300
003400 01  LDG-EXRP-FOOTER-LINE-2.
003500     05  FILLER                       PIC X(20) VALUE
003600         "XFER    COMPLETED: ".
003700     05  EXRP-FOOT-XFER-OK            PIC ZZZ,ZZ9.
003800     05  FILLER                       PIC X(14) VALUE
003900         "     FAILED   : ".
004000     05  EXRP-FOOT-XFER-FAIL          PIC ZZZ,ZZ9.
004100     05  FILLER                       PIC X(10) VALUE
004200         "   AMOUNT:".
004300     05  EXRP-FOOT-XFER-AMT           PIC Z,ZZZ,ZZZ,ZZ9.99-.
004400
004500 01  LDG-EXRP-FOOTER-LINE-3.
004600     05  FILLER                       PIC X(20) VALUE
004700         "CLSE    CLOSED   : ".
004800     05  EXRP-FOOT-CLSE-OK            PIC ZZZ,ZZ9.
004900     05  FILLER                       PIC X(14) VALUE
005000         "     SKIPPED  : ".
005100     05  EXRP-FOOT-CLSE-SKIP          PIC ZZZ,ZZ9.
005200     05  FILLER                       PIC X(14) VALUE
005300         "     REJECTED : ".
005400     05  EXRP-FOOT-CLSE-REJ           PIC ZZZ,ZZ9.
