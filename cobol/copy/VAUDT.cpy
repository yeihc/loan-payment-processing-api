000100*-----------------------------------------------------------------
000200* VAUDT.cpybk
000300* LINKAGE PARAMETER BLOCK - CALL "LDGXAUDT" USING WK-C-VAUDT-REC
000400* TRANSFER-AUDIT TRAIL LINKAGE - SEE THE "LOG-FIRST" COMMENTS IN
000500* LDGXAUDT FOR THE FULL SEQUENCING.
000600*-----------------------------------------------------------------
000700* HISTORY OF MODIFICATION:
000800*-----------------------------------------------------------------
000900* LDG0133 - NPILLAI  - 07/05/2003 - INITIAL VERSION.
001000* LDG0299 - VCHANDRA - 19/02/2011 - ADD WK-C-VAUDT-ACTION "E" -
001100*                       LDGXAUDT KEEPS TRANSACTION-LEDGER OPEN
001200*                       ACROSS CALLS FOR THE WHOLE RUN, SO
001300*                       LDGBAT00 NEEDS A WAY TO TELL IT TO CLOSE
001400*                       CLEANLY AT END OF RUN.
001500*-----------------------------------------------------------------
001600 01  WK-C-VAUDT-RECORD.
001700     05  WK-C-VAUDT-ACTION            PIC X(01).
001800         88  WK-C-VAUDT-LOG-PENDING       VALUE "P".
001900         88  WK-C-VAUDT-MARK-COMPLETED    VALUE "C".
002000         88  WK-C-VAUDT-MARK-FAILED       VALUE "F".
002100         88  WK-C-VAUDT-END-RUN           VALUE "E".
002200     05  WK-C-VAUDT-INPUT.
002300         10  WK-C-VAUDT-TRANSFER-ID   PIC X(36).
002400         10  WK-C-VAUDT-SOURCE-ID     PIC X(36).
002500         10  WK-C-VAUDT-TARGET-ID     PIC X(36).
002600         10  WK-N-VAUDT-AMOUNT        PIC S9(17)V99 COMP-3.
002700         10  WK-C-VAUDT-IDEMKEY       PIC X(64).
002800         10  WK-C-VAUDT-FAIL-CD       PIC X(30).
002900         10  WK-C-VAUDT-FAIL-MSG      PIC X(80).
003000     05  WK-C-VAUDT-OUTPUT.
003100         10  WK-C-VAUDT-SUCCESS-SW    PIC X(01).
003200             88  WK-C-VAUDT-SUCCESS       VALUE "Y".
003300         10  WK-C-VAUDT-DUPKEY-SW     PIC X(01).
003400             88  WK-C-VAUDT-DUPKEY-FOUND  VALUE "Y".
003500         10  WK-C-VAUDT-EVENT-AT      PIC X(26).
003600         10  FILLER                   PIC X(10).
