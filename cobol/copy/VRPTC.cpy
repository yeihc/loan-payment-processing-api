000100*-----------------------------------------------------------------
000200* VRPTC.cpybk
000300* LINKAGE PARAMETER BLOCK - CALL "LDGXRPTC" USING WK-C-VRPTC-REC
000400* COMMON EXCEPTION/EVENT REPORT LINE BUILDER - SEE LDGXRPTC.
000500*-----------------------------------------------------------------
000600* HISTORY OF MODIFICATION:
000700*-----------------------------------------------------------------
000800* LDG0014 - TCHIANG  - 02/11/1991 - INITIAL VERSION.
000900*-----------------------------------------------------------------
001000 01  WK-C-VRPTC-RECORD.
001100     05  WK-C-VRPTC-INPUT.
001200         10  WK-C-VRPTC-REQ-TYPE      PIC X(04).
001300         10  WK-C-VRPTC-KEY-ID        PIC X(36).
001400         10  WK-C-VRPTC-CODE          PIC X(30).
001500         10  WK-C-VRPTC-MESSAGE       PIC X(80).
001600     05  WK-C-VRPTC-OUTPUT.
001700         10  WK-C-VRPTC-LINE          PIC X(153).
001800         10  FILLER                   PIC X(07).
