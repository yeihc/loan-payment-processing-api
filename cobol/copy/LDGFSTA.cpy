000100*-----------------------------------------------------------------
000200* LDGFSTA.cpybk
000300* COMMON FILE STATUS CONDITION NAMES - LEDGER/TRANSFER BATCH
000400* ONE COPY OF THIS BLOCK IN EVERY PROGRAM THAT OPENS A FILE SO
000500* THE "WK-C-SUCCESSFUL" STYLE TESTS READ THE SAME IN ALL OF THEM.
000600*-----------------------------------------------------------------
000700* HISTORY OF MODIFICATION:
000800*-----------------------------------------------------------------
000900* LDG0001 - RAMREY  - 14/03/1988 - INITIAL VERSION, LIFTED OUT OF
001000*                      LDGBAT00 SO THE USE-CASE SUBPROGRAMS COULD
001100*                      SHARE THE SAME STATUS TESTS.
001200* LDG0014 - TCHIANG - 02/11/1991 - ADD WK-C-DUPLICATE-KEY FOR THE
001300*                      TRANSFER IDEMPOTENCY-KEY CHECK (EDIT-09).
001400* LDG9902 - RAMREY  - 19/08/1998 - Y2K REMEDIATION SWEEP - NO
001500*                      DATE FIELDS IN THIS COPYBOOK, REVIEWED AND
001600*                      SIGNED OFF, NO CHANGE REQUIRED.
001700* LDG0133 - NPILLAI - 07/05/2003 - ADD WK-C-AT-END FOR THE REQUEST
001800*                      DRIVER READ LOOP IN LDGBAT00.
001900*-----------------------------------------------------------------
002000 01  WK-C-FILE-STATUS                PIC X(02).
002100     88  WK-C-SUCCESSFUL                  VALUE "00".
002200     88  WK-C-END-OF-FILE                 VALUE "10".
002300     88  WK-C-AT-END                      VALUE "10".
002400     88  WK-C-RECORD-NOT-FOUND            VALUE "23".
002500     88  WK-C-DUPLICATE-KEY               VALUE "22".
002600     88  WK-C-FILE-NOT-FOUND              VALUE "35".
