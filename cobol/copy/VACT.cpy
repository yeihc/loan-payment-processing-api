000100*-----------------------------------------------------------------
000200* VACT.cpybk
000300* LINKAGE PARAMETER BLOCK - CALL "LDGVACT" USING WK-C-VACT-RECORD,
000400*                                              LDG-ACCT-TABLE-AREA
000500* ACCOUNT LOOKUP/VALIDATE - MIRRORS THE OLD TRFVBAC "CHECK BANK
000600* ACCOUNT TABLE" CALLED ROUTINE, SEARCH ALL REPLACING THE READ.
000700*-----------------------------------------------------------------
000800* HISTORY OF MODIFICATION:
000900*-----------------------------------------------------------------
001000* LDG0014 - TCHIANG  - 02/11/1991 - INITIAL VERSION.
001100*-----------------------------------------------------------------
001200 01  WK-C-VACT-RECORD.
001300     05  WK-C-VACT-INPUT.
001400         10  WK-C-VACT-ACCOUNT-ID     PIC X(36).
001500     05  WK-C-VACT-OUTPUT.
001600         10  WK-C-VACT-FOUND-SW       PIC X(01).
001700             88  WK-C-VACT-FOUND          VALUE "Y".
001800         10  WK-C-VACT-CUSTOMER-ID    PIC X(36).
001900         10  WK-N-VACT-BALANCE        PIC S9(17)V99 COMP-3.
002000         10  WK-C-VACT-STATUS         PIC X(07).
002100         10  WK-N-VACT-TAB-INDEX      PIC 9(05) COMP.
002200*                  POSITION IN LDG-ACCT-TABLE-AREA, SO THE CALLER
002300*                  CAN REWRITE TAB-ACCT-BALANCE/STATUS DIRECTLY
002400*                  WITHOUT SEARCHING AGAIN.
002500         10  FILLER                   PIC X(10).
