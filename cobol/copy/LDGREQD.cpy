000100*-----------------------------------------------------------------
000200* LDGREQD.cpybk
000300* REQUEST DRIVER RECORD - ONE OF 3 SHAPES, DISCRIMINATED BY
000400* REQ-TYPE (COLS 1-4) - LEDGER/TRANSFER BATCH
000500* I-O FORMAT: LDGREQDR  FROM FILE REQUEST-DRIVER
000600*-----------------------------------------------------------------
000700* HISTORY OF MODIFICATION:
000800*-----------------------------------------------------------------
000900* LDG0014 - TCHIANG  - 02/11/1991 - INITIAL VERSION - OPEN AND
001000*                       CLOSE REQUESTS ONLY.
001100* LDG0133 - NPILLAI  - 07/05/2003 - ADD THE XFER REQUEST SHAPE
001200*                       AND REQ-IDEMPOTENCY-KEY (EDIT-09).
001300*-----------------------------------------------------------------
001400 01  LDG-REQUEST-RECORD               PIC X(218).
001500
001600* I-O FORMAT: LDGREQOR - OPEN-REQUEST-RECORD
001700 01  LDG-OPEN-REQUEST REDEFINES LDG-REQUEST-RECORD.
001800     05  OREQ-TYPE                    PIC X(04).
001900*                  LITERAL "OPEN"
002000     05  OREQ-ACCOUNT-ID              PIC X(36).
002100     05  OREQ-CUSTOMER-ID             PIC X(36).
002200     05  OREQ-INITIAL-DEPOSIT         PIC S9(17)V99 COMP-3.
002300     05  FILLER                       PIC X(132).
002400
002500* I-O FORMAT: LDGREQXR - TRANSFER-REQUEST-RECORD
002600 01  LDG-XFER-REQUEST REDEFINES LDG-REQUEST-RECORD.
002700     05  XREQ-TYPE                    PIC X(04).
002800*                  LITERAL "XFER"
002900     05  XREQ-TRANSFER-ID             PIC X(36).
003000     05  XREQ-SOURCE-ACCT-ID          PIC X(36).
003100     05  XREQ-TARGET-ACCT-ID          PIC X(36).
003200     05  XREQ-AMOUNT                  PIC S9(17)V99 COMP-3.
003300     05  XREQ-IDEMPOTENCY-KEY         PIC X(64).
003400     05  FILLER                       PIC X(32).
003500
003600* I-O FORMAT: LDGREQCR - CLOSE-REQUEST-RECORD
003700 01  LDG-CLSE-REQUEST REDEFINES LDG-REQUEST-RECORD.
003800     05  CREQ-TYPE                    PIC X(04).
003900*                  LITERAL "CLSE"
004000     05  CREQ-ACCOUNT-ID              PIC X(36).
004100     05  CREQ-REASON                  PIC X(80).
004200     05  FILLER                       PIC X(98).
004300
004400* FIRST 4 BYTES OF THE RECORD, WHICHEVER SHAPE IT TURNS OUT TO
004500* BE - THIS IS WHAT LDGBAT00'S B100 DISPATCH EVALUATES ON.
004600 01  LDG-REQ-TYPE-ONLY REDEFINES LDG-REQUEST-RECORD.
004700     05  REQ-TYPE                     PIC X(04).
004800         88  REQ-TYPE-OPEN                VALUE "OPEN".
004900         88  REQ-TYPE-XFER                VALUE "XFER".
005000         88  REQ-TYPE-CLSE                VALUE "CLSE".
005100     05  FILLER                       PIC X(214).
