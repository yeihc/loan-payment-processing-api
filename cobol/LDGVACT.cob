000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     LDGVACT.
000500 AUTHOR.         R RAMIREZ.
000600 INSTALLATION.   CONSOLIDATED TRUST DATA CENTER.
000700 DATE-WRITTEN.   14 MAR 1988.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO LOOK UP ONE ACCOUNT
001200*               IN THE IN-MEMORY ACCOUNT TABLE AND RETURN ITS
001300*               CUSTOMER, BALANCE AND STATUS TO THE CALLER.  THIS
001400*               IS THE ONLY PLACE IN THE SYSTEM THAT SEARCHES THE
001500*               TABLE, SO LDGOCLSE AND LDGOXFER BOTH CALL HERE
001600*               RATHER THAN CODING THEIR OWN SEARCH ALL.
001700*
001800*NOTE        :  ACCOUNT-MASTER IS A FLAT SEQUENTIAL FILE ON THIS
001900*               PLATFORM - INDEXED ACCESS IS NOT AVAILABLE - SO
002000*               THERE IS NO FD HERE AND NO OPEN/READ/CLOSE.  THE
002100*               WHOLE TABLE IS BUILT ONCE BY LDGBAT00 AND PASSED
002200*               TO THIS ROUTINE BY REFERENCE ON EVERY CALL.  THIS
002300*               REPLACES THE OLD TRFVBAC "READ TFSBNKAC KEY IS
002400*               EXTERNALLY-DESCRIBED-KEY" SKELETON WITH A
002500*               SEARCH ALL AGAINST TAB-ACCT-ID.
002600*
002700*=================================================================
002800* HISTORY OF MODIFICATION:
002900*=================================================================
003000* MOD.#   INIT     DATE         DESCRIPTION
003100* ------  -------  -----------  ------------------------------
003200* LDG0014 RAMREY   02 NOV 1991  INITIAL VERSION - REPLACES THE
003300*                               DIRECT TABLE SEARCH THAT USED TO
003400*                               BE CODED INLINE IN EVERY CALLER.
003500* LDG0077 TCHIANG  30 JUN 1994  WIDEN WK-N-VACT-BALANCE TO MATCH
003600*                               THE LARGER ACCT-BALANCE PICTURE.
003700* LDG9902 RAMREY   19 AUG 1998  Y2K REMEDIATION SWEEP - NO DATE
003800*                               FIELDS HANDLED HERE, REVIEWED,
003900*                               NO CHANGE REQUIRED.
004000* LDG0144 NPILLAI  19 SEP 2004  RETURN WK-N-VACT-TAB-INDEX SO THE
004100*                               CALLER CAN UPDATE THE TABLE ROW
004200*                               DIRECTLY AFTER A DEBIT OR CREDIT
004300*                               WITHOUT SEARCHING A SECOND TIME.
004400*-----------------------------------------------------------------
004500 EJECT
004600**********************
004700 ENVIRONMENT DIVISION.
004800**********************
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER.  IBM-AS400.
005100 OBJECT-COMPUTER.  IBM-AS400.
005200 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
005300
005400* NO INPUT-OUTPUT SECTION - THIS ROUTINE OWNS NO FILE OF ITS OWN,
005500* SEE NOTE ABOVE.
005600
005700***************
005800 DATA DIVISION.
005900***************
006000 WORKING-STORAGE SECTION.
006100*************************
006200 01  FILLER                          PIC X(24)        VALUE
006300     "** PROGRAM LDGVACT **".
006400
006500* ------------------ PROGRAM WORKING STORAGE -------------------*
006600 01    WK-C-COMMON.
006700     COPY LDGFSTA.
006800     COPY LDGCMWS.
006900
007000*****************
007100 LINKAGE SECTION.
007200*****************
007300     COPY VACT.
007400     COPY LDGACTM.
007500 EJECT
007600***********************************************************
007700 PROCEDURE DIVISION USING WK-C-VACT-RECORD, LDG-ACCT-TABLE-AREA.
007800***********************************************************
007900 MAIN-MODULE.
008000     PERFORM A000-PROCESS-CALLED-ROUTINE
008100        THRU A099-PROCESS-CALLED-ROUTINE-EX.
008200     GOBACK.
008300
008400*---------------------------------------------------------------*
008500 A000-PROCESS-CALLED-ROUTINE.
008600*---------------------------------------------------------------*
008700     MOVE    "N"                     TO    WK-C-VACT-FOUND-SW.
008800     MOVE    SPACES                  TO    WK-C-VACT-CUSTOMER-ID
008900                                            WK-C-VACT-STATUS.
009000     MOVE    ZERO                    TO    WK-N-VACT-BALANCE
009100                                            WK-N-VACT-TAB-INDEX.
009200
009300     IF  LDG-ACCT-TAB-COUNT = ZERO
009400         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
009500
009600     SEARCH ALL LDG-ACCT-TAB-ENTRY
009700         AT END
009800             GO TO A099-PROCESS-CALLED-ROUTINE-EX
009900         WHEN TAB-ACCT-ID (LDG-ACCT-IDX) =
010000                                 WK-C-VACT-ACCOUNT-ID
010100             PERFORM A080-MOVE-DATA
010200     END-SEARCH.
010300
010400 A099-PROCESS-CALLED-ROUTINE-EX.
010500     EXIT.
010600*---------------------------------------------------------------*
010700 A080-MOVE-DATA.
010800*---------------------------------------------------------------*
010900     MOVE    "Y"                 TO  WK-C-VACT-FOUND-SW.
011000     MOVE    TAB-ACCT-CUSTOMER-ID (LDG-ACCT-IDX)
011100                                 TO  WK-C-VACT-CUSTOMER-ID.
011200     MOVE    TAB-ACCT-BALANCE (LDG-ACCT-IDX)
011300                                 TO  WK-N-VACT-BALANCE.
011400     MOVE    TAB-ACCT-STATUS (LDG-ACCT-IDX)
011500                                 TO  WK-C-VACT-STATUS.
011600     SET     WK-N-VACT-TAB-INDEX TO  LDG-ACCT-IDX.
011700
011800******************************************************************
011900************** END OF PROGRAM SOURCE -  LDGVACT *****************
012000******************************************************************
