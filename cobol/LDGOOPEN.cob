000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     LDGOOPEN.
000500 AUTHOR.         R RAMIREZ.
000600 INSTALLATION.   CONSOLIDATED TRUST DATA CENTER.
000700 DATE-WRITTEN.   14 MAR 1988.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  OPEN-ACCOUNT USE CASE - CALLED ONCE PER OPEN-
001200*               REQUEST RECORD READ BY LDGBAT00.  VALIDATES THE
001300*               REQUEST, BUILDS A NEW ACCOUNT-MASTER ENTRY IN THE
001400*               IN-MEMORY ACCOUNT TABLE (KEEPING IT IN TAB-ACCT-ID
001500*               ORDER SO LDGVACT'S SEARCH ALL STAYS VALID) AND
001600*               RETURNS AN "ACCOUNT OPENED" EVENT LINE FOR THE
001700*               EXCEPTION/EVENT REPORT.  MODELLED ON THE OLD
001800*               TRFVGLAC GL-ACCOUNT VALIDATION SKELETON.
001900*
002000*NOTE        :  THE ACTUAL ACCOUNT-MASTER FILE REWRITE HAPPENS
002100*               ONCE, AT END OF RUN, IN LDGBAT00 - SEE Z-PARAS
002200*               THERE.  THIS ROUTINE ONLY TOUCHES THE TABLE.
002300*
002400*=================================================================
002500* HISTORY OF MODIFICATION:
002600*=================================================================
002700* MOD.#   INIT     DATE         DESCRIPTION
002800* ------  -------  -----------  ------------------------------
002900* LDG0014 RAMREY   02 NOV 1991  INITIAL VERSION.
003000* LDG0077 TCHIANG  30 JUN 1994  WIDEN WK-N-VOPEN-DEPOSIT TO MATCH
003100*                               THE LARGER ACCT-BALANCE PICTURE.
003200* LDG9902 RAMREY   19 AUG 1998  Y2K REMEDIATION - REWRITE THE
003300*                               EVENT TIMESTAMP BUILD TO WINDOW
003400*                               THE TWO-DIGIT YEAR FROM ACCEPT
003500*                               FROM DATE (SEE C900 BELOW).
003600* LDG0144 NPILLAI  19 SEP 2004  INSERT THE NEW ROW IN TAB-ACCT-ID
003700*                               ORDER INSTEAD OF APPENDING AT THE
003800*                               BOTTOM, NOW THAT LDGVACT USES A
003900*                               SEARCH ALL AGAINST THE TABLE.
004000* LDG0255 VCHANDRA 04 APR 2011  REJECT WHEN THE ACCOUNT TABLE IS
004100*                               ALREADY FULL (TABLE-FULL SWITCH)
004200*                               RATHER THAN LETTING THE OCCURS
004300*                               DEPENDING ON BOUNDS CHECK ABEND
004400*                               THE STEP.
004500*-----------------------------------------------------------------
004600 EJECT
004700**********************
004800 ENVIRONMENT DIVISION.
004900**********************
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER.  IBM-AS400.
005200 OBJECT-COMPUTER.  IBM-AS400.
005300 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
005400
005500* NO INPUT-OUTPUT SECTION - THE ACCOUNT-MASTER FILE ITSELF IS
005600* OWNED BY LDGBAT00.  THIS ROUTINE ONLY UPDATES THE TABLE IT
005700* IS GIVEN BY REFERENCE.
005800
005900***************
006000 DATA DIVISION.
006100***************
006200 WORKING-STORAGE SECTION.
006300*************************
006400 01  FILLER                          PIC X(24)        VALUE
006500     "** PROGRAM LDGOOPEN **".
006600
006700* ------------------ PROGRAM WORKING STORAGE -------------------*
006800 01    WK-C-COMMON.
006900     COPY LDGFSTA.
007000     COPY LDGCMWS.
007100
007200 01  WK-O-WORK-AREA.
007300     05  WK-O-INSERT-IDX              PIC 9(05) COMP.
007400     05  WK-O-SHIFT-IDX                PIC 9(05) COMP.
007500* LDG0144 - WALKING INDEX USED TO SLIDE EXISTING ROWS DOWN ONE
007600*           SLOT WHEN A NEW ACCOUNT SORTS AHEAD OF THEM.
007700     05  WK-O-FOUND-SLOT-SW           PIC X(01) VALUE "N".
007800         88  WK-O-FOUND-SLOT              VALUE "Y".
007900     05  FILLER                       PIC X(02).
008000
008100*****************
008200 LINKAGE SECTION.
008300*****************
008400     COPY VOPEN.
008500     COPY LDGACTM.
008600 EJECT
008700***********************************************************
008800 PROCEDURE DIVISION USING WK-C-VOPEN-RECORD, LDG-ACCT-TABLE-AREA.
008900***********************************************************
009000 MAIN-MODULE.
009100     PERFORM A000-PROCESS-CALLED-ROUTINE
009200        THRU A099-PROCESS-CALLED-ROUTINE-EX.
009300     GOBACK.
009400
009500*---------------------------------------------------------------*
009600 A000-PROCESS-CALLED-ROUTINE.
009700*---------------------------------------------------------------*
009800     MOVE    "N"                     TO    WK-C-VOPEN-SUCCESS-SW.
009900     MOVE    SPACES                  TO    WK-C-VOPEN-ERROR-CD
010000                                            WK-C-VOPEN-ERROR-MSG
010100                                            WK-C-VOPEN-EVENT-AT.
010200
010300     PERFORM B100-VALIDATE-REQUEST
010400        THRU B199-VALIDATE-REQUEST-EX.
010500
010600     IF  WK-C-VOPEN-ERROR-CD NOT = SPACES
010700         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
010800
010900* EDIT-06 PASSED - WK-C-VOPEN-ERROR-CD IS STILL BLANK, SO CONTINUE
011000* ON TO THE TABLE INSERT.
011100
011200     IF  WK-C-ACCT-TABLE-FULL
011300         MOVE    "ACCOUNT_TABLE_FULL" TO   WK-C-VOPEN-ERROR-CD
011400         MOVE    "NO ROOM LEFT IN THE ACCOUNT TABLE FOR THIS RUN"
011500                                     TO    WK-C-VOPEN-ERROR-MSG
011600         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
011700
011800     PERFORM C100-FIND-INSERT-SLOT
011900        THRU C199-FIND-INSERT-SLOT-EX.
012000     PERFORM C200-SHIFT-AND-INSERT
012100        THRU C299-SHIFT-AND-INSERT-EX.
012200
012300     MOVE    "Y"                     TO    WK-C-VOPEN-SUCCESS-SW.
012400* WK-C-VOPEN-ERROR-CD/-MSG CARRY THE EVENT DISPOSITION BACK TO
012500* LDGBAT00 EVEN ON SUCCESS - LDGBAT00 WRITES WHATEVER COMES BACK
012600* HERE TO THE EVENT/EXCEPTION REPORT, SUCCESS OR NOT, THROUGH THE
012700* COMMON LDGXRPTC LINE BUILDER.
012800     MOVE    "ACCOUNT_OPENED"        TO    WK-C-VOPEN-ERROR-CD.
012900     MOVE    SPACES                  TO    WK-C-VOPEN-ERROR-MSG.
013000     STRING   "ACCOUNT OPENED WITH INITIAL DEPOSIT "
013100              WK-N-VOPEN-DEPOSIT
013200         DELIMITED BY SIZE INTO WK-C-VOPEN-ERROR-MSG.
013300     PERFORM Z100-BUILD-EVENT-TIMESTAMP
013400        THRU Z199-BUILD-EVENT-TIMESTAMP-EX.
013500     MOVE    WK-C-ISO-STAMP          TO    WK-C-VOPEN-EVENT-AT.
013600
013700 A099-PROCESS-CALLED-ROUTINE-EX.
013800     EXIT.
013900*---------------------------------------------------------------*
014000 B100-VALIDATE-REQUEST.
014100*---------------------------------------------------------------*
014200* EDIT-06 - REQ-CUSTOMER-ID MUST BE PRESENT, REQ-INITIAL-DEPOSIT
014300*         MUST NOT BE NEGATIVE.
014400     IF  WK-C-VOPEN-CUSTOMER-ID = SPACES OR LOW-VALUES
014500         MOVE    "CUSTOMER_ID_REQUIRED" TO WK-C-VOPEN-ERROR-CD
014600         MOVE    "REQ-CUSTOMER-ID MUST NOT BE BLANK"
014700                                     TO    WK-C-VOPEN-ERROR-MSG
014800         GO TO B199-VALIDATE-REQUEST-EX.
014900
015000     IF  WK-N-VOPEN-DEPOSIT < ZERO
015100         MOVE    "NEGATIVE_DEPOSIT"   TO   WK-C-VOPEN-ERROR-CD
015200         MOVE    "REQ-INITIAL-DEPOSIT MUST NOT BE NEGATIVE"
015300                                     TO    WK-C-VOPEN-ERROR-MSG
015400         GO TO B199-VALIDATE-REQUEST-EX.
015500
015600 B199-VALIDATE-REQUEST-EX.
015700     EXIT.
015800*---------------------------------------------------------------*
015900 C100-FIND-INSERT-SLOT.
016000*---------------------------------------------------------------*
016100* LDG0144 - FIND THE FIRST EXISTING ROW WHOSE KEY IS GREATER
016200*           THAN THE NEW ACCOUNT-ID.  THAT ROW'S POSITION (OR
016300*           ONE PAST THE LAST ROW, IF NONE IS GREATER) IS WHERE
016400*           THE NEW ACCOUNT GOES.
016500     MOVE    "N"                     TO    WK-O-FOUND-SLOT-SW.
016600     COMPUTE WK-O-INSERT-IDX = LDG-ACCT-TAB-COUNT + 1.
016700
016800     IF  LDG-ACCT-TAB-COUNT = ZERO
016900         GO TO C199-FIND-INSERT-SLOT-EX.
017000
017100     MOVE    1                       TO    WK-O-SHIFT-IDX.
017200     PERFORM C110-TEST-ONE-SLOT
017300        THRU C119-TEST-ONE-SLOT-EX
017400           UNTIL WK-O-SHIFT-IDX > LDG-ACCT-TAB-COUNT
017500              OR WK-O-FOUND-SLOT.
017600
017700 C199-FIND-INSERT-SLOT-EX.
017800     EXIT.
017900*---------------------------------------------------------------*
018000 C110-TEST-ONE-SLOT.
018100*---------------------------------------------------------------*
018200     IF  TAB-ACCT-ID (WK-O-SHIFT-IDX) >
018300                             WK-C-VOPEN-ACCOUNT-ID
018400         MOVE    WK-O-SHIFT-IDX      TO    WK-O-INSERT-IDX
018500         MOVE    "Y"                 TO    WK-O-FOUND-SLOT-SW
018600     END-IF.
018700     ADD     1                       TO    WK-O-SHIFT-IDX.
018800
018900 C119-TEST-ONE-SLOT-EX.
019000     EXIT.
019100*---------------------------------------------------------------*
019200 C200-SHIFT-AND-INSERT.
019300*---------------------------------------------------------------*
019400* SLIDE EVERY ROW FROM THE END OF THE TABLE DOWN TO THE INSERT
019500* SLOT ONE POSITION TOWARD THE BOTTOM, OPENING UP A HOLE AT
019600* WK-O-INSERT-IDX, THEN DROP THE NEW ACCOUNT INTO THE HOLE.
019700* THE TABLE IS GROWN BY ONE FIRST SO THE TARGET SUBSCRIPT OF THE
019800* VERY FIRST MOVE (OLD-COUNT + 1) IS ALREADY WITHIN BOUNDS.
019900     ADD     1                       TO    LDG-ACCT-TAB-COUNT.
020000     IF  LDG-ACCT-TAB-COUNT >= 50000
020100         MOVE    "Y"                 TO    WK-C-ACCT-TABLE-FULL-SW
020200     END-IF.
020300
020400     IF  LDG-ACCT-TAB-COUNT > 1
020500         MOVE    LDG-ACCT-TAB-COUNT  TO    WK-O-SHIFT-IDX
020600         PERFORM C210-SHIFT-ONE-ROW-DOWN
020700            THRU C219-SHIFT-ONE-ROW-DOWN-EX
020800               UNTIL WK-O-SHIFT-IDX <= WK-O-INSERT-IDX
020900     END-IF.
021000
021100     MOVE    WK-C-VOPEN-ACCOUNT-ID
021200                             TO  TAB-ACCT-ID (WK-O-INSERT-IDX).
021300     MOVE    WK-C-VOPEN-CUSTOMER-ID
021400                             TO  TAB-ACCT-CUSTOMER-ID
021500                                         (WK-O-INSERT-IDX).
021600     MOVE    WK-N-VOPEN-DEPOSIT
021700                             TO  TAB-ACCT-BALANCE
021800                                         (WK-O-INSERT-IDX).
021900     MOVE    C-STATUS-ACTIVE
022000                             TO  TAB-ACCT-STATUS
022100                                         (WK-O-INSERT-IDX).
022200
022300 C299-SHIFT-AND-INSERT-EX.
022400     EXIT.
022500*---------------------------------------------------------------*
022600 C210-SHIFT-ONE-ROW-DOWN.
022700*---------------------------------------------------------------*
022800     MOVE    LDG-ACCT-TAB-ENTRY (WK-O-SHIFT-IDX - 1)
022900                             TO    LDG-ACCT-TAB-ENTRY
023000                                       (WK-O-SHIFT-IDX).
023100     SUBTRACT 1                      FROM  WK-O-SHIFT-IDX.
023200
023300 C219-SHIFT-ONE-ROW-DOWN-EX.
023400     EXIT.
023500*---------------------------------------------------------------*
023600 Z100-BUILD-EVENT-TIMESTAMP.
023700*---------------------------------------------------------------*
023800* LDG9902 - Y2K REMEDIATION.  ACCEPT FROM DATE RETURNS A 2-DIGIT
023900*           YEAR (YYMMDD) ON THIS PLATFORM - WINDOW IT HERE
024000*           RATHER THAN TRUST THE RAW DIGITS.
024100     ACCEPT   WK-C-TODAY-YMD         FROM DATE.
024200     ACCEPT   WK-C-NOW-HMS           FROM TIME.
024300
024400     IF  WK-C-TODAY-YY < "50"
024500         MOVE    "20"                TO    WK-C-TODAY-CC
024600     ELSE
024700         MOVE    "19"                TO    WK-C-TODAY-CC
024800     END-IF.
024900
025000     STRING   WK-C-TODAY-CC  WK-C-TODAY-YY  "-"
025100              WK-C-TODAY-MM  "-"  WK-C-TODAY-DD  "T"
025200              WK-C-NOW-HH    ":"  WK-C-NOW-MN    ":"
025300              WK-C-NOW-SS    "Z"
025400         DELIMITED BY SIZE INTO WK-C-ISO-STAMP.
025500
025600 Z199-BUILD-EVENT-TIMESTAMP-EX.
025700     EXIT.
025800
025900******************************************************************
026000************** END OF PROGRAM SOURCE -  LDGOOPEN ****************
026100******************************************************************
