000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     LDGOXFER.
000500 AUTHOR.         N PILLAI.
000600 INSTALLATION.   CONSOLIDATED TRUST DATA CENTER.
000700 DATE-WRITTEN.   07 MAY 2003.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  TRANSFER-FUNDS USE CASE - CALLED ONCE PER
001200*               TRANSFER-REQUEST RECORD READ BY LDGBAT00.  LOGS
001300*               THE TRANSFER AS PENDING THROUGH LDGXAUDT BEFORE
001400*               TOUCHING EITHER ACCOUNT, THEN LOOKS UP BOTH
001500*               ACCOUNTS (LDGVACT), DEBITS THE SOURCE AND CREDITS
001600*               THE TARGET DIRECTLY AGAINST THE IN-MEMORY ACCOUNT
001700*               TABLE (LDGXMONY DOES THE ACTUAL ARITHMETIC), AND
001800*               MARKS THE TRANSFER COMPLETED OR FAILED THROUGH
001900*               LDGXAUDT AFTERWARD.  MODELLED ON THE OLD TRFVLMT
002000*               LIMIT-CHECK SKELETON, WHICH ALREADY HAD THE SHAPE
002100*               OF "VALIDATE, THEN TWO-SIDED CHECK, THEN POST".
002200*
002300*NOTE        :  A DEBIT THAT POSTS BUT IS FOLLOWED BY A CREDIT
002400*               THAT FAILS IS **NOT** BACKED OUT HERE - THERE IS
002500*               NO UNIT-OF-WORK ACROSS THE TWO TABLE UPDATES IN A
002600*               STRAIGHT BATCH RUN LIKE THIS ONE.  THE ALREADY-
002700*               APPLIED BALANCE CHANGE IS LEFT STANDING AND THE
002800*               TRANSFER IS MARKED FAILED SO THE EXCEPTION REPORT
002900*               CATCHES IT FOR OPS TO RECONCILE BY HAND.
003000*
003100*=================================================================
003200* HISTORY OF MODIFICATION:
003300*=================================================================
003400* MOD.#   INIT     DATE         DESCRIPTION
003500* ------  -------  -----------  ------------------------------
003600* LDG0133 NPILLAI  07 MAY 2003  INITIAL VERSION.
003700* LDG0211 NPILLAI  23 JAN 2006  MOVE THE ACTUAL DEBIT/CREDIT
003800*                               ARITHMETIC OUT TO LDGXMONY SO
003900*                               EVERY PROGRAM IN THE SYSTEM ROUNDS
004000*                               MONEY THE SAME WAY.
004100* LDG0299 VCHANDRA 19 FEB 2011  WIDEN WK-X-FAIL-MSG HANDLING -
004200*                               EDIT-11 REQUIRES A NON-BLANK
004300*                               REASON ON EVERY FAILURE, NOT JUST
004400*                               A CODE.
004500*-----------------------------------------------------------------
004600 EJECT
004700**********************
004800 ENVIRONMENT DIVISION.
004900**********************
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER.  IBM-AS400.
005200 OBJECT-COMPUTER.  IBM-AS400.
005300 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
005400
005500* NO INPUT-OUTPUT SECTION - ACCOUNT-MASTER AND TRANSFER-AUDIT ARE
005600* BOTH OWNED ELSEWHERE (LDGBAT00 AND LDGXAUDT RESPECTIVELY); THIS
005700* ROUTINE ONLY UPDATES THE TABLES IT IS GIVEN BY REFERENCE.
005800
005900***************
006000 DATA DIVISION.
006100***************
006200 WORKING-STORAGE SECTION.
006300*************************
006400 01  FILLER                          PIC X(24)        VALUE
006500     "** PROGRAM LDGOXFER **".
006600
006700* ------------------ PROGRAM WORKING STORAGE -------------------*
006800 01    WK-C-COMMON.
006900     COPY LDGFSTA.
007000     COPY LDGCMWS.
007100
007200     COPY VACT.
007300     COPY VMONY.
007400     COPY VAUDT.
007500
007600 01  WK-X-WORK-AREA.
007700     05  WK-X-SOURCE-IDX              PIC 9(05) COMP.
007800     05  WK-X-TARGET-IDX              PIC 9(05) COMP.
007900     05  FILLER                       PIC X(02).
008000
008100*****************
008200 LINKAGE SECTION.
008300*****************
008400     COPY VXFER.
008500     COPY LDGACTM.
008600     COPY LDGXFRA.
008700 EJECT
008800***************************************************************
008900 PROCEDURE DIVISION USING WK-C-VXFER-RECORD,
009000                           LDG-ACCT-TABLE-AREA,
009100                           LDG-XFER-TABLE-AREA.
009200***************************************************************
009300 MAIN-MODULE.
009400     PERFORM A000-PROCESS-CALLED-ROUTINE
009500        THRU A099-PROCESS-CALLED-ROUTINE-EX.
009600     GOBACK.
009700
009800*---------------------------------------------------------------*
009900 A000-PROCESS-CALLED-ROUTINE.
010000*---------------------------------------------------------------*
010100     MOVE    "N"                     TO    WK-C-VXFER-SUCCESS-SW.
010200     MOVE    SPACES                  TO    WK-C-VXFER-ERROR-CD
010300                                            WK-C-VXFER-ERROR-MSG
010400                                            WK-C-VXFER-EVENT-AT.
010500
010600     PERFORM B100-VALIDATE-REQUEST
010700        THRU B199-VALIDATE-REQUEST-EX.
010800     IF  WK-C-VXFER-ERROR-CD NOT = SPACES
010900         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
011000
011100     PERFORM C100-LOG-PENDING
011200        THRU C199-LOG-PENDING-EX.
011300     IF  WK-C-VXFER-ERROR-CD NOT = SPACES
011400         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
011500
011600     PERFORM C200-LOOKUP-SOURCE
011700        THRU C299-LOOKUP-SOURCE-EX.
011800     IF  WK-C-VXFER-ERROR-CD NOT = SPACES
011900         PERFORM D900-FAIL-TRANSFER
012000            THRU D999-FAIL-TRANSFER-EX
012100         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
012200
012300     PERFORM C300-LOOKUP-TARGET
012400        THRU C399-LOOKUP-TARGET-EX.
012500     IF  WK-C-VXFER-ERROR-CD NOT = SPACES
012600         PERFORM D900-FAIL-TRANSFER
012700            THRU D999-FAIL-TRANSFER-EX
012800         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
012900
013000     PERFORM D100-DEBIT-SOURCE
013100        THRU D199-DEBIT-SOURCE-EX.
013200     IF  WK-C-VXFER-ERROR-CD NOT = SPACES
013300         PERFORM D900-FAIL-TRANSFER
013400            THRU D999-FAIL-TRANSFER-EX
013500         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
013600
013700     PERFORM D200-CREDIT-TARGET
013800        THRU D299-CREDIT-TARGET-EX.
013900     IF  WK-C-VXFER-ERROR-CD NOT = SPACES
014000         PERFORM D900-FAIL-TRANSFER
014100            THRU D999-FAIL-TRANSFER-EX
014200         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
014300
014400     PERFORM D300-COMPLETE-TRANSFER
014500        THRU D399-COMPLETE-TRANSFER-EX.
014600
014700 A099-PROCESS-CALLED-ROUTINE-EX.
014800     EXIT.
014900*---------------------------------------------------------------*
015000 B100-VALIDATE-REQUEST.
015100*---------------------------------------------------------------*
015200* EDIT-08 - REQ-AMOUNT MUST BE STRICTLY > 0.  SOURCE/TARGET
015300*         ACCOUNT IDS MUST BE PRESENT (THE IDEMPOTENCY-KEY
015400*         UNIQUENESS HALF OF EDIT-09 IS CHECKED AGAINST THE
015500*         TABLE IN C100, NOT HERE - A BLANK KEY IS STILL A
015600*         STRUCTURAL REJECT).
015700     IF  WK-C-VXFER-SOURCE-ID = SPACES OR LOW-VALUES
015800         MOVE    "SOURCE_ID_REQUIRED"  TO  WK-C-VXFER-ERROR-CD
015900         MOVE    "REQ-SOURCE-ACCT-ID MUST NOT BE BLANK"
016000                                     TO    WK-C-VXFER-ERROR-MSG
016100         GO TO B199-VALIDATE-REQUEST-EX.
016200
016300     IF  WK-C-VXFER-TARGET-ID = SPACES OR LOW-VALUES
016400         MOVE    "TARGET_ID_REQUIRED"  TO  WK-C-VXFER-ERROR-CD
016500         MOVE    "REQ-TARGET-ACCT-ID MUST NOT BE BLANK"
016600                                     TO    WK-C-VXFER-ERROR-MSG
016700         GO TO B199-VALIDATE-REQUEST-EX.
016800
016900     IF  WK-N-VXFER-AMOUNT NOT > ZERO
017000         MOVE    "INVALID_AMOUNT"     TO  WK-C-VXFER-ERROR-CD
017100         MOVE    "REQ-AMOUNT MUST BE STRICTLY GREATER THAN ZERO"
017200                                     TO    WK-C-VXFER-ERROR-MSG
017300         GO TO B199-VALIDATE-REQUEST-EX.
017400
017500     IF  WK-C-VXFER-IDEMKEY = SPACES OR LOW-VALUES
017600         MOVE    "IDEMPOTENCY_KEY_REQUIRED" TO WK-C-VXFER-ERROR-CD
017700         MOVE    "REQ-IDEMPOTENCY-KEY MUST NOT BE BLANK"
017800                                     TO    WK-C-VXFER-ERROR-MSG
017900         GO TO B199-VALIDATE-REQUEST-EX.
018000
018100 B199-VALIDATE-REQUEST-EX.
018200     EXIT.
018300*---------------------------------------------------------------*
018400 C100-LOG-PENDING.
018500*---------------------------------------------------------------*
018600     MOVE    "P"                     TO    WK-C-VAUDT-ACTION.
018700     MOVE    WK-C-VXFER-TRANSFER-ID  TO    WK-C-VAUDT-TRANSFER-ID.
018800     MOVE    WK-C-VXFER-SOURCE-ID    TO    WK-C-VAUDT-SOURCE-ID.
018900     MOVE    WK-C-VXFER-TARGET-ID    TO    WK-C-VAUDT-TARGET-ID.
019000     MOVE    WK-N-VXFER-AMOUNT       TO    WK-N-VAUDT-AMOUNT.
019100     MOVE    WK-C-VXFER-IDEMKEY      TO    WK-C-VAUDT-IDEMKEY.
019200     CALL    "LDGXAUDT" USING WK-C-VAUDT-RECORD,
019300                              LDG-XFER-TABLE-AREA.
019400
019500     IF  WK-C-VAUDT-DUPKEY-FOUND
019600* EDIT-09 - A REPEAT IDEMPOTENCY KEY IS REJECTED WITHOUT RE-
019700*         APPLYING THE TRANSFER - NO PENDING ROW WAS WRITTEN.
019800         MOVE "DUPLICATE_IDEMPOTENCY_KEY" TO WK-C-VXFER-ERROR-CD
019900         MOVE "REQ-IDEMPOTENCY-KEY HAS ALREADY BEEN USED"
020000                                     TO    WK-C-VXFER-ERROR-MSG
020100     END-IF.
020200
020300 C199-LOG-PENDING-EX.
020400     EXIT.
020500*---------------------------------------------------------------*
020600 C200-LOOKUP-SOURCE.
020700*---------------------------------------------------------------*
020800     MOVE    WK-C-VXFER-SOURCE-ID    TO    WK-C-VACT-ACCOUNT-ID.
020900     CALL    "LDGVACT" USING WK-C-VACT-RECORD,
021000                              LDG-ACCT-TABLE-AREA.
021100     IF  NOT WK-C-VACT-FOUND
021200         MOVE    "SOURCE_NOT_FOUND"   TO    WK-C-VXFER-ERROR-CD
021300         MOVE    "NO ACCOUNT FOUND FOR REQ-SOURCE-ACCT-ID"
021400                                     TO    WK-C-VXFER-ERROR-MSG
021500         GO TO C299-LOOKUP-SOURCE-EX.
021600     SET     WK-X-SOURCE-IDX         TO    WK-N-VACT-TAB-INDEX.
021700 C299-LOOKUP-SOURCE-EX.
021800     EXIT.
021900*---------------------------------------------------------------*
022000 C300-LOOKUP-TARGET.
022100*---------------------------------------------------------------*
022200     MOVE    WK-C-VXFER-TARGET-ID    TO    WK-C-VACT-ACCOUNT-ID.
022300     CALL    "LDGVACT" USING WK-C-VACT-RECORD,
022400                              LDG-ACCT-TABLE-AREA.
022500     IF  NOT WK-C-VACT-FOUND
022600         MOVE    "TARGET_NOT_FOUND"   TO    WK-C-VXFER-ERROR-CD
022700         MOVE    "NO ACCOUNT FOUND FOR REQ-TARGET-ACCT-ID"
022800                                     TO    WK-C-VXFER-ERROR-MSG
022900         GO TO C399-LOOKUP-TARGET-EX.
023000     SET     WK-X-TARGET-IDX         TO    WK-N-VACT-TAB-INDEX.
023100 C399-LOOKUP-TARGET-EX.
023200     EXIT.
023300*---------------------------------------------------------------*
023400 D100-DEBIT-SOURCE.
023500*---------------------------------------------------------------*
023600* EDIT-01/EDIT-02 - SOURCE MUST BE ACTIVE AND HOLD ENOUGH BALANCE.
023700     IF  TAB-ACCT-STATUS (WK-X-SOURCE-IDX) NOT = C-STATUS-ACTIVE
023800         MOVE    "ACCOUNT_NOT_ACTIVE"  TO  WK-C-VXFER-ERROR-CD
023900         MOVE    "SOURCE ACCOUNT IS NOT ACTIVE"
024000                                     TO    WK-C-VXFER-ERROR-MSG
024100         GO TO D199-DEBIT-SOURCE-EX.
024200
024300     IF  TAB-ACCT-BALANCE (WK-X-SOURCE-IDX) < WK-N-VXFER-AMOUNT
024400         MOVE    "INSUFFICIENT_FUNDS"  TO  WK-C-VXFER-ERROR-CD
024500         MOVE    "SOURCE BALANCE IS LESS THAN TRANSFER AMOUNT"
024600                                     TO    WK-C-VXFER-ERROR-MSG
024700         GO TO D199-DEBIT-SOURCE-EX.
024800
024900     MOVE    TAB-ACCT-BALANCE (WK-X-SOURCE-IDX)
025000                             TO  WK-VMONY-OPERAND-1.
025100     MOVE    WK-N-VXFER-AMOUNT      TO  WK-VMONY-OPERAND-2.
025200     MOVE    "S"                    TO  WK-VMONY-OPERATION.
025300     CALL    "LDGXMONY" USING WK-VMONY-RECORD.
025400     MOVE    WK-VMONY-RESULT
025500                     TO  TAB-ACCT-BALANCE (WK-X-SOURCE-IDX).
025600
025700 D199-DEBIT-SOURCE-EX.
025800     EXIT.
025900*---------------------------------------------------------------*
026000 D200-CREDIT-TARGET.
026100*---------------------------------------------------------------*
026200* EDIT-01/EDIT-03 - TARGET MUST BE ACTIVE; A CREDIT ALWAYS
026300* SUCCEEDS ONCE THE ACTIVE CHECK PASSES, NO MAXIMUM-BALANCE CHECK.
026400     IF  TAB-ACCT-STATUS (WK-X-TARGET-IDX) NOT = C-STATUS-ACTIVE
026500         MOVE    "ACCOUNT_NOT_ACTIVE"  TO  WK-C-VXFER-ERROR-CD
026600         MOVE    "TARGET ACCOUNT IS NOT ACTIVE"
026700                                     TO    WK-C-VXFER-ERROR-MSG
026800         GO TO D299-CREDIT-TARGET-EX.
026900
027000     MOVE    TAB-ACCT-BALANCE (WK-X-TARGET-IDX)
027100                             TO  WK-VMONY-OPERAND-1.
027200     MOVE    WK-N-VXFER-AMOUNT      TO  WK-VMONY-OPERAND-2.
027300     MOVE    "A"                    TO  WK-VMONY-OPERATION.
027400     CALL    "LDGXMONY" USING WK-VMONY-RECORD.
027500     MOVE    WK-VMONY-RESULT
027600                     TO  TAB-ACCT-BALANCE (WK-X-TARGET-IDX).
027700
027800 D299-CREDIT-TARGET-EX.
027900     EXIT.
028000*---------------------------------------------------------------*
028100 D300-COMPLETE-TRANSFER.
028200*---------------------------------------------------------------*
028300     MOVE    "C"                     TO    WK-C-VAUDT-ACTION.
028400     MOVE    WK-C-VXFER-TRANSFER-ID  TO    WK-C-VAUDT-TRANSFER-ID.
028500     MOVE    WK-C-VXFER-SOURCE-ID    TO    WK-C-VAUDT-SOURCE-ID.
028600     MOVE    WK-C-VXFER-TARGET-ID    TO    WK-C-VAUDT-TARGET-ID.
028700     MOVE    WK-N-VXFER-AMOUNT       TO    WK-N-VAUDT-AMOUNT.
028800     CALL    "LDGXAUDT" USING WK-C-VAUDT-RECORD,
028900                              LDG-XFER-TABLE-AREA.
029000
029100     MOVE    "Y"                     TO    WK-C-VXFER-SUCCESS-SW.
029200* SEE THE SAME NOTE IN LDGOOPEN/LDGOCLSE - CD/MSG CARRY THE
029300* EVENT DISPOSITION LDGBAT00 PASSES TO LDGXRPTC ON SUCCESS TOO.
029400     MOVE    "TRANSFER_COMPLETED"    TO    WK-C-VXFER-ERROR-CD.
029500     MOVE    SPACES                  TO    WK-C-VXFER-ERROR-MSG.
029600     STRING   "TRANSFER COMPLETED FOR AMOUNT "
029700              WK-N-VXFER-AMOUNT
029800         DELIMITED BY SIZE INTO WK-C-VXFER-ERROR-MSG.
029900     MOVE    WK-C-VAUDT-EVENT-AT     TO    WK-C-VXFER-EVENT-AT.
030000
030100 D399-COMPLETE-TRANSFER-EX.
030200     EXIT.
030300*---------------------------------------------------------------*
030400 D900-FAIL-TRANSFER.
030500*---------------------------------------------------------------*
030600     MOVE    "F"                     TO    WK-C-VAUDT-ACTION.
030700     MOVE    WK-C-VXFER-TRANSFER-ID  TO    WK-C-VAUDT-TRANSFER-ID.
030800     MOVE    WK-C-VXFER-SOURCE-ID    TO    WK-C-VAUDT-SOURCE-ID.
030900     MOVE    WK-C-VXFER-TARGET-ID    TO    WK-C-VAUDT-TARGET-ID.
031000     MOVE    WK-N-VXFER-AMOUNT       TO    WK-N-VAUDT-AMOUNT.
031100* EDIT-11 - EVERY FAILURE CARRIES BOTH A CODE AND A NON-BLANK
031200*         HUMAN-READABLE REASON.
031300     MOVE    WK-C-VXFER-ERROR-CD     TO    WK-C-VAUDT-FAIL-CD.
031400     MOVE    WK-C-VXFER-ERROR-MSG    TO    WK-C-VAUDT-FAIL-MSG.
031500     CALL    "LDGXAUDT" USING WK-C-VAUDT-RECORD,
031600                              LDG-XFER-TABLE-AREA.
031700     MOVE    WK-C-VAUDT-EVENT-AT     TO    WK-C-VXFER-EVENT-AT.
031800
031900 D999-FAIL-TRANSFER-EX.
032000     EXIT.
032100
032200******************************************************************
032300************** END OF PROGRAM SOURCE -  LDGOXFER ****************
032400******************************************************************
