000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     LDGBAT00.
000500 AUTHOR.         R RAMIREZ.
000600 INSTALLATION.   CONSOLIDATED TRUST DATA CENTER.
000700 DATE-WRITTEN.   14 MAR 1988.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  LEDGER/TRANSFER BATCH - MAIN DRIVER.  OWNS THE
001200*               ACCOUNT-MASTER, TRANSFER-AUDIT, REQUEST-DRIVER
001300*               AND EXCEPTION-REPORT FILES.  LOADS THE TWO
001400*               MASTER FILES INTO IN-MEMORY TABLES AT START OF
001500*               RUN, READS REQUEST-DRIVER ONE RECORD AT A TIME
001600*               AND CALLS THE MATCHING USE-CASE SUBPROGRAM
001700*               (LDGOOPEN/LDGOXFER/LDGOCLSE), WRITES ONE
001800*               EXCEPTION/EVENT REPORT LINE FOR EVERY REQUEST
001900*               PROCESSED THROUGH LDGXRPTC, ACCUMULATES THE
002000*               CONTROL TOTALS AND REWRITES BOTH MASTER FILES
002100*               IN FULL AT END OF RUN.  MODELLED ON THE OLD
002200*               TRFVTB3 TABLE-LOAD/DISPATCH SKELETON.
002300*
002400*=================================================================
002500* HISTORY OF MODIFICATION:
002600*=================================================================
002700* MOD.#   INIT     DATE         DESCRIPTION
002800* ------  -------  -----------  ------------------------------
002900* LDG0001 RAMREY   14 MAR 1988  INITIAL VERSION - OPEN AND CLOSE
003000*                               REQUEST TYPES ONLY, NO TRANSFER.
003100* LDG0014 TCHIANG  02 NOV 1991  SPLIT ACCOUNT LOOKUP OUT INTO
003200*                               LDGVACT, LOAD ACCOUNT-MASTER INTO
003300*                               A TABLE AT START OF RUN INSTEAD
003400*                               OF RANDOM-READING THE FILE.
003500* LDG0077 TCHIANG  30 JUN 1994  WIDEN ACCOUNT-MASTER RECORD/TABLE
003600*                               TO MATCH THE LARGER SETTLEMENT
003700*                               LIMITS INTRODUCED THIS RELEASE.
003800* LDG9901 TCHIANG  11 JUN 1998  Y2K REMEDIATION - RUN-DATE STAMP
003900*                               NOW WINDOWED, SEE Z9NN BELOW.
004000* LDG0133 NPILLAI  07 MAY 2003  ADD XFER REQUEST TYPE, THE
004100*                               TRANSFER-AUDIT FILE/TABLE, AND
004200*                               THE CALL TO LDGOXFER.
004300* LDG0144 NPILLAI  19 SEP 2004  ACCOUNT-MASTER REWRITE RELIES ON
004400*                               LDGOOPEN KEEPING THE TABLE IN
004500*                               TAB-ACCT-ID ORDER - NO RE-SORT
004600*                               NEEDED HERE.
004700* LDG0211 NPILLAI  23 JAN 2006  WIDEN ACCT-STATUS FOR "BLOCKED".
004800* LDG0255 VCHANDRA 04 APR 2011  ADD THE ACCOUNT-TABLE-FULL AND
004900*                               XFER-TABLE-FULL SWITCHES TO THE
005000*                               LOAD PARAGRAPHS.
005100* LDG0299 VCHANDRA 19 FEB 2011  CALL LDGXAUDT WITH ACTION "E" AT
005200*                               END OF RUN TO CLOSE THE
005300*                               TRANSACTION-LEDGER FILE CLEANLY.
005400* LDG0301 SPATEL   12 AUG 2013  SPLIT THE CONTROL-TOTAL FOOTER
005500*                               INTO 3 LINES (OPEN/XFER/CLSE) -
005600*                               ONE LINE WAS RUNNING PAST 132.
005700*-----------------------------------------------------------------
005800 EJECT
005900**********************
006000 ENVIRONMENT DIVISION.
006100**********************
006200 CONFIGURATION SECTION.
006300 SOURCE-COMPUTER.  IBM-AS400.
006400 OBJECT-COMPUTER.  IBM-AS400.
006500 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
006600
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900     SELECT  REQUEST-DRIVER      ASSIGN TO   REQDRVR
007000             ORGANIZATION IS LINE SEQUENTIAL
007100             FILE STATUS IS WK-C-FILE-STATUS.
007200
007300     SELECT  ACCOUNT-MASTER      ASSIGN TO   ACCTMSTR
007400             ORGANIZATION IS LINE SEQUENTIAL
007500             FILE STATUS IS WK-C-FILE-STATUS.
007600
007700     SELECT  TRANSFER-AUDIT      ASSIGN TO   XFERAUDT
007800             ORGANIZATION IS LINE SEQUENTIAL
007900             FILE STATUS IS WK-C-FILE-STATUS.
008000
008100     SELECT  EXCEPTION-REPORT    ASSIGN TO   EXCPRPT
008200             ORGANIZATION IS LINE SEQUENTIAL
008300             FILE STATUS IS WK-C-FILE-STATUS.
008400
008500***************
008600 DATA DIVISION.
008700***************
008800 FILE SECTION.
008900***************
009000* LDG0144 - RECORD READ RAW, THEN MOVED FIELD BY FIELD INTO THE
009100*           IN-MEMORY TABLE - SEE E1NN/E2NN.  KEEPS THE FD ITSELF
009200*           FREE OF THE OCCURS DEPENDING ON TABLE DESCRIPTIONS.
009300 FD  REQUEST-DRIVER
009400     LABEL RECORDS ARE OMITTED
009500     DATA RECORD IS LDG-REQUEST-RECORD.
009600     COPY LDGREQD.
009700
009800 FD  ACCOUNT-MASTER
009900     LABEL RECORDS ARE OMITTED
010000     DATA RECORD IS ACCT-MSTR-FILE-REC.
010100 01  ACCT-MSTR-FILE-REC              PIC X(100).
010200
010300 FD  TRANSFER-AUDIT
010400     LABEL RECORDS ARE OMITTED
010500     DATA RECORD IS XFER-AUDIT-FILE-REC.
010600 01  XFER-AUDIT-FILE-REC             PIC X(333).
010700
010800 FD  EXCEPTION-REPORT
010900     LABEL RECORDS ARE OMITTED
011000     DATA RECORD IS EXCP-RPT-FILE-REC.
011100 01  EXCP-RPT-FILE-REC               PIC X(153).
011200
011300 WORKING-STORAGE SECTION.
011400*************************
011500 01  FILLER                          PIC X(24)        VALUE
011600     "** PROGRAM LDGBAT00 **".
011700
011800* ------------------ PROGRAM WORKING STORAGE -------------------*
011900 01    WK-C-COMMON.
012000     COPY LDGFSTA.
012100     COPY LDGCMWS.
012200
012300 01  WK-B-WORK-AREA.
012400     05  WK-B-EOF-SW                  PIC X(01) VALUE "N".
012500         88  WK-B-EOF                     VALUE "Y".
012600     05  WK-B-ACCT-LOAD-IDX           PIC 9(05) COMP.
012700     05  WK-B-XFER-LOAD-IDX           PIC 9(06) COMP.
012800     05  WK-B-REC-COUNT               PIC 9(07) COMP VALUE ZERO.
012900     05  FILLER                       PIC X(04) VALUE SPACES.
013000
013100 01  WK-B-TOTALS.
013200     05  WK-B-OPEN-PROCESSED          PIC 9(06) COMP VALUE ZERO.
013300     05  WK-B-OPEN-REJECTED           PIC 9(06) COMP VALUE ZERO.
013400     05  WK-B-XFER-COMPLETED          PIC 9(06) COMP VALUE ZERO.
013500     05  WK-B-XFER-FAILED             PIC 9(06) COMP VALUE ZERO.
013600     05  WK-B-XFER-AMOUNT-SUM         PIC S9(17)V99 COMP-3 VALUE
013700         ZERO.
013800     05  WK-B-CLSE-CLOSED             PIC 9(06) COMP VALUE ZERO.
013900     05  WK-B-CLSE-SKIPPED            PIC 9(06) COMP VALUE ZERO.
014000     05  WK-B-CLSE-REJECTED           PIC 9(06) COMP VALUE ZERO.
014100     05  FILLER                       PIC X(04) VALUE SPACES.
014200
014300     COPY LDGACTM.
014400     COPY LDGXFRA.
014500     COPY LDGEXRP.
014600
014700     COPY VOPEN.
014800     COPY VCLSE.
014900     COPY VXFER.
015000     COPY VAUDT.
015100     COPY VRPTC.
015200
015300 EJECT
015400***********************
015500 PROCEDURE DIVISION.
015600***********************
015700 MAIN-MODULE.
015800     PERFORM A000-INITIALIZE-RUN
015900        THRU A099-INITIALIZE-RUN-EX.
016000
016100     PERFORM B100-READ-REQUEST
016200        THRU B199-READ-REQUEST-EX.
016300
016400     PERFORM C000-PROCESS-REQUEST
016500        THRU C099-PROCESS-REQUEST-EX
016600           UNTIL WK-B-EOF.
016700
016800     PERFORM Z000-END-OF-RUN
016900        THRU Z099-END-OF-RUN-EX.
017000
017100     STOP RUN.
017200
017300*---------------------------------------------------------------*
017400 A000-INITIALIZE-RUN.
017500*---------------------------------------------------------------*
017600     INITIALIZE WK-B-TOTALS.
017700     MOVE    ZERO                    TO    WK-B-REC-COUNT.
017800     MOVE    ZERO                    TO    LDG-ACCT-TAB-COUNT.
017900     MOVE    ZERO                    TO    LDG-XFER-TAB-COUNT.
018000
018100     OPEN    INPUT   REQUEST-DRIVER.
018200     IF  NOT WK-C-SUCCESSFUL
018300         DISPLAY "LDGBAT00 - OPEN FILE ERROR - REQUEST-DRIVER"
018400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
018500     END-IF.
018600
018700     OPEN    INPUT   ACCOUNT-MASTER.
018800     IF  NOT WK-C-SUCCESSFUL AND NOT WK-C-FILE-NOT-FOUND
018900         DISPLAY "LDGBAT00 - OPEN FILE ERROR - ACCOUNT-MASTER"
019000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019100     END-IF.
019200     PERFORM E100-LOAD-ACCOUNT-TABLE
019300        THRU E199-LOAD-ACCOUNT-TABLE-EX.
019400     CLOSE   ACCOUNT-MASTER.
019500
019600     OPEN    INPUT   TRANSFER-AUDIT.
019700     IF  NOT WK-C-SUCCESSFUL AND NOT WK-C-FILE-NOT-FOUND
019800         DISPLAY "LDGBAT00 - OPEN FILE ERROR - TRANSFER-AUDIT"
019900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020000     END-IF.
020100     PERFORM E200-LOAD-XFER-TABLE
020200        THRU E299-LOAD-XFER-TABLE-EX.
020300     CLOSE   TRANSFER-AUDIT.
020400
020500     OPEN    OUTPUT  EXCEPTION-REPORT.
020600     IF  NOT WK-C-SUCCESSFUL
020700         DISPLAY "LDGBAT00 - OPEN FILE ERROR - EXCEPTION-REPORT"
020800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020900     END-IF.
021000
021100 A099-INITIALIZE-RUN-EX.
021200     EXIT.
021300*---------------------------------------------------------------*
021400 B100-READ-REQUEST.
021500*---------------------------------------------------------------*
021600     READ    REQUEST-DRIVER
021700         AT END  MOVE    "Y"          TO    WK-B-EOF-SW
021800     GO TO B199-READ-REQUEST-EX.
021900
022000     IF  NOT WK-C-SUCCESSFUL AND NOT WK-C-END-OF-FILE
022100         DISPLAY "LDGBAT00 - READ ERROR - REQUEST-DRIVER"
022200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
022300         MOVE    "Y"                  TO    WK-B-EOF-SW
022400     END-IF.
022500     ADD     1                        TO    WK-B-REC-COUNT.
022600
022700 B199-READ-REQUEST-EX.
022800     EXIT.
022900*---------------------------------------------------------------*
023000 C000-PROCESS-REQUEST.
023100*---------------------------------------------------------------*
023200     EVALUATE TRUE
023300         WHEN REQ-TYPE-OPEN
023400             PERFORM D100-HANDLE-OPEN-REQUEST
023500                THRU D199-HANDLE-OPEN-REQUEST-EX
023600         WHEN REQ-TYPE-XFER
023700             PERFORM D200-HANDLE-XFER-REQUEST
023800                THRU D299-HANDLE-XFER-REQUEST-EX
023900         WHEN REQ-TYPE-CLSE
024000             PERFORM D300-HANDLE-CLSE-REQUEST
024100                THRU D399-HANDLE-CLSE-REQUEST-EX
024200         WHEN OTHER
024300             DISPLAY "LDGBAT00 - UNRECOGNIZED REQUEST TYPE - "
024400                     REQ-TYPE
024500     END-EVALUATE.
024600
024700     PERFORM B100-READ-REQUEST
024800        THRU B199-READ-REQUEST-EX.
024900
025000 C099-PROCESS-REQUEST-EX.
025100     EXIT.
025200*---------------------------------------------------------------*
025300 D100-HANDLE-OPEN-REQUEST.
025400*---------------------------------------------------------------*
025500     MOVE    OREQ-ACCOUNT-ID          TO    WK-C-VOPEN-ACCOUNT-ID.
025600     MOVE    OREQ-CUSTOMER-ID         TO
025700                               WK-C-VOPEN-CUSTOMER-ID.
025800     MOVE    OREQ-INITIAL-DEPOSIT     TO    WK-N-VOPEN-DEPOSIT.
025900
026000     CALL "LDGOOPEN" USING WK-C-VOPEN-RECORD,
026100                            LDG-ACCT-TABLE-AREA.
026200
026300     IF  WK-C-VOPEN-SUCCESS
026400         ADD     1                    TO    WK-B-OPEN-PROCESSED
026500     ELSE
026600         ADD     1                    TO    WK-B-OPEN-REJECTED
026700     END-IF.
026800
026900     MOVE    "OPEN"                   TO    WK-C-VRPTC-REQ-TYPE.
027000     MOVE    OREQ-ACCOUNT-ID          TO    WK-C-VRPTC-KEY-ID.
027100     MOVE    WK-C-VOPEN-ERROR-CD      TO    WK-C-VRPTC-CODE.
027200     MOVE    WK-C-VOPEN-ERROR-MSG     TO    WK-C-VRPTC-MESSAGE.
027300     PERFORM Y100-WRITE-REPORT-LINE
027400        THRU Y199-WRITE-REPORT-LINE-EX.
027500
027600 D199-HANDLE-OPEN-REQUEST-EX.
027700     EXIT.
027800*---------------------------------------------------------------*
027900 D200-HANDLE-XFER-REQUEST.
028000*---------------------------------------------------------------*
028100     MOVE    XREQ-TRANSFER-ID         TO
028200                               WK-C-VXFER-TRANSFER-ID.
028300     MOVE    XREQ-SOURCE-ACCT-ID      TO    WK-C-VXFER-SOURCE-ID.
028400     MOVE    XREQ-TARGET-ACCT-ID      TO    WK-C-VXFER-TARGET-ID.
028500     MOVE    XREQ-AMOUNT              TO    WK-N-VXFER-AMOUNT.
028600     MOVE    XREQ-IDEMPOTENCY-KEY     TO    WK-C-VXFER-IDEMKEY.
028700
028800     CALL "LDGOXFER" USING WK-C-VXFER-RECORD,
028900                            LDG-ACCT-TABLE-AREA,
029000                            LDG-XFER-TABLE-AREA.
029100
029200     IF  WK-C-VXFER-SUCCESS
029300         ADD     1                    TO    WK-B-XFER-COMPLETED
029400         ADD     WK-N-VXFER-AMOUNT    TO    WK-B-XFER-AMOUNT-SUM
029500     ELSE
029600         ADD     1                    TO    WK-B-XFER-FAILED
029700     END-IF.
029800
029900     MOVE    "XFER"                   TO    WK-C-VRPTC-REQ-TYPE.
030000     MOVE    XREQ-TRANSFER-ID         TO    WK-C-VRPTC-KEY-ID.
030100     MOVE    WK-C-VXFER-ERROR-CD      TO    WK-C-VRPTC-CODE.
030200     MOVE    WK-C-VXFER-ERROR-MSG     TO    WK-C-VRPTC-MESSAGE.
030300     PERFORM Y100-WRITE-REPORT-LINE
030400        THRU Y199-WRITE-REPORT-LINE-EX.
030500
030600 D299-HANDLE-XFER-REQUEST-EX.
030700     EXIT.
030800*---------------------------------------------------------------*
030900 D300-HANDLE-CLSE-REQUEST.
031000*---------------------------------------------------------------*
031100     MOVE    CREQ-ACCOUNT-ID          TO    WK-C-VCLSE-ACCOUNT-ID.
031200     MOVE    CREQ-REASON              TO    WK-C-VCLSE-REASON.
031300
031400     CALL "LDGOCLSE" USING WK-C-VCLSE-RECORD,
031500                            LDG-ACCT-TABLE-AREA.
031600
031700* EDIT-05 - AN ALREADY-CLOSED ACCOUNT IS A SILENT NO-OP, NOT AN
031800*         EVENT - NO LINE GOES TO THE EXCEPTION/EVENT REPORT.
031900     IF  WK-C-VCLSE-SKIPPED
032000         ADD     1                    TO    WK-B-CLSE-SKIPPED
032100         GO TO D399-HANDLE-CLSE-REQUEST-EX
032200     END-IF.
032300
032400     IF  WK-C-VCLSE-SUCCESS
032500         ADD     1                    TO    WK-B-CLSE-CLOSED
032600     ELSE
032700         ADD     1                    TO    WK-B-CLSE-REJECTED
032800     END-IF.
032900
033000     MOVE    "CLSE"                   TO    WK-C-VRPTC-REQ-TYPE.
033100     MOVE    CREQ-ACCOUNT-ID          TO    WK-C-VRPTC-KEY-ID.
033200     MOVE    WK-C-VCLSE-ERROR-CD      TO    WK-C-VRPTC-CODE.
033300     MOVE    WK-C-VCLSE-ERROR-MSG     TO    WK-C-VRPTC-MESSAGE.
033400     PERFORM Y100-WRITE-REPORT-LINE
033500        THRU Y199-WRITE-REPORT-LINE-EX.
033600
033700 D399-HANDLE-CLSE-REQUEST-EX.
033800     EXIT.
033900*---------------------------------------------------------------*
034000 E100-LOAD-ACCOUNT-TABLE.
034100*---------------------------------------------------------------*
034200* LDG0014 - ACCOUNT-MASTER IS ASSUMED SORTED ASCENDING ON
034300*           ACCT-ID ON DISK (THE EXTRACT THAT BUILDS IT SORTS
034400*           IT THAT WAY) SO THE TABLE COMES UP READY FOR
034500*           LDGVACT'S SEARCH ALL WITHOUT A SEPARATE SORT STEP.
034600     MOVE    "N"                      TO    WK-B-EOF-SW.
034700     PERFORM E110-READ-ACCOUNT-MASTER
034800        THRU E119-READ-ACCOUNT-MASTER-EX.
034900     PERFORM E120-STORE-ACCOUNT-ROW
035000        THRU E129-STORE-ACCOUNT-ROW-EX
035100           UNTIL WK-B-EOF.
035200
035300 E199-LOAD-ACCOUNT-TABLE-EX.
035400     EXIT.
035500*---------------------------------------------------------------*
035600 E110-READ-ACCOUNT-MASTER.
035700*---------------------------------------------------------------*
035800     READ    ACCOUNT-MASTER
035900         AT END  MOVE    "Y"          TO    WK-B-EOF-SW
036000     GO TO E119-READ-ACCOUNT-MASTER-EX.
036100
036200     IF  NOT WK-C-SUCCESSFUL AND NOT WK-C-END-OF-FILE
036300         DISPLAY "LDGBAT00 - READ ERROR - ACCOUNT-MASTER"
036400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
036500         MOVE    "Y"                  TO    WK-B-EOF-SW
036600         GO TO E119-READ-ACCOUNT-MASTER-EX
036700     END-IF.
036800     MOVE    ACCT-MSTR-FILE-REC       TO    LDG-ACCT-RECORD.
036900
037000 E119-READ-ACCOUNT-MASTER-EX.
037100     EXIT.
037200*---------------------------------------------------------------*
037300 E120-STORE-ACCOUNT-ROW.
037400*---------------------------------------------------------------*
037500     ADD     1                        TO    LDG-ACCT-TAB-COUNT.
037600     IF  LDG-ACCT-TAB-COUNT >= 50000
037700         MOVE    "Y"       TO    WK-C-ACCT-TABLE-FULL-SW
037800     END-IF.
037900
038000     MOVE    ACCT-ID
038100                         TO  TAB-ACCT-ID (LDG-ACCT-TAB-COUNT).
038200     MOVE    ACCT-CUSTOMER-ID
038300                  TO  TAB-ACCT-CUSTOMER-ID (LDG-ACCT-TAB-COUNT).
038400     MOVE    ACCT-BALANCE
038500                  TO  TAB-ACCT-BALANCE (LDG-ACCT-TAB-COUNT).
038600     MOVE    ACCT-STATUS
038700                  TO  TAB-ACCT-STATUS (LDG-ACCT-TAB-COUNT).
038800
038900     PERFORM E110-READ-ACCOUNT-MASTER
039000        THRU E119-READ-ACCOUNT-MASTER-EX.
039100
039200 E129-STORE-ACCOUNT-ROW-EX.
039300     EXIT.
039400*---------------------------------------------------------------*
039500 E200-LOAD-XFER-TABLE.
039600*---------------------------------------------------------------*
039700     MOVE    "N"                      TO    WK-B-EOF-SW.
039800     PERFORM E210-READ-TRANSFER-AUDIT
039900        THRU E219-READ-TRANSFER-AUDIT-EX.
040000     PERFORM E220-STORE-XFER-ROW
040100        THRU E229-STORE-XFER-ROW-EX
040200           UNTIL WK-B-EOF.
040300
040400 E299-LOAD-XFER-TABLE-EX.
040500     EXIT.
040600*---------------------------------------------------------------*
040700 E210-READ-TRANSFER-AUDIT.
040800*---------------------------------------------------------------*
040900     READ    TRANSFER-AUDIT
041000         AT END  MOVE    "Y"          TO    WK-B-EOF-SW
041100     GO TO E219-READ-TRANSFER-AUDIT-EX.
041200
041300     IF  NOT WK-C-SUCCESSFUL AND NOT WK-C-END-OF-FILE
041400         DISPLAY "LDGBAT00 - READ ERROR - TRANSFER-AUDIT"
041500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
041600         MOVE    "Y"                  TO    WK-B-EOF-SW
041700         GO TO E219-READ-TRANSFER-AUDIT-EX
041800     END-IF.
041900     MOVE    XFER-AUDIT-FILE-REC      TO    LDG-XFER-RECORD.
042000
042100 E219-READ-TRANSFER-AUDIT-EX.
042200     EXIT.
042300*---------------------------------------------------------------*
042400 E220-STORE-XFER-ROW.
042500*---------------------------------------------------------------*
042600     ADD     1                        TO    LDG-XFER-TAB-COUNT.
042700     IF  LDG-XFER-TAB-COUNT >= 200000
042800         MOVE    "Y"       TO    WK-C-XFER-TABLE-FULL-SW
042900     END-IF.
043000
043100     MOVE    XFER-ID
043200                         TO  TAB-XFER-ID (LDG-XFER-TAB-COUNT).
043300     MOVE    XFER-SOURCE-ACCT-ID
043400          TO  TAB-XFER-SOURCE-ACCT-ID (LDG-XFER-TAB-COUNT).
043500     MOVE    XFER-TARGET-ACCT-ID
043600          TO  TAB-XFER-TARGET-ACCT-ID (LDG-XFER-TAB-COUNT).
043700     MOVE    XFER-AMOUNT
043800          TO  TAB-XFER-AMOUNT (LDG-XFER-TAB-COUNT).
043900     MOVE    XFER-STATUS
044000          TO  TAB-XFER-STATUS (LDG-XFER-TAB-COUNT).
044100     MOVE    XFER-FAILURE-CODE
044200          TO  TAB-XFER-FAILURE-CODE (LDG-XFER-TAB-COUNT).
044300     MOVE    XFER-FAILURE-REASON
044400          TO  TAB-XFER-FAILURE-REASON (LDG-XFER-TAB-COUNT).
044500     MOVE    XFER-IDEMPOTENCY-KEY
044600          TO  TAB-XFER-IDEMKEY (LDG-XFER-TAB-COUNT).
044700     MOVE    XFER-CREATED-AT
044800          TO  TAB-XFER-CREATED-AT (LDG-XFER-TAB-COUNT).
044900
045000     PERFORM E210-READ-TRANSFER-AUDIT
045100        THRU E219-READ-TRANSFER-AUDIT-EX.
045200
045300 E229-STORE-XFER-ROW-EX.
045400     EXIT.
045500*---------------------------------------------------------------*
045600 Y100-WRITE-REPORT-LINE.
045700*---------------------------------------------------------------*
045800* COMMON EXIT FOR ALL 3 C-REQUEST PARAGRAPHS - WK-C-VRPTC-INPUT
045900* HAS ALREADY BEEN FILLED IN BY THE CALLER.  SEE THE CD/MSG NOTE
046000* IN LDGOOPEN/LDGOCLSE/LDGOXFER - THIS LINE IS WRITTEN WHETHER
046100* THE REQUEST SUCCEEDED OR FAILED.
046200     CALL "LDGXRPTC" USING WK-C-VRPTC-RECORD.
046300     MOVE    WK-C-VRPTC-LINE          TO    EXCP-RPT-FILE-REC.
046400     WRITE   EXCP-RPT-FILE-REC.
046500
046600 Y199-WRITE-REPORT-LINE-EX.
046700     EXIT.
046800*---------------------------------------------------------------*
046900 Z000-END-OF-RUN.
047000*---------------------------------------------------------------*
047100     MOVE    "E"                      TO    WK-C-VAUDT-ACTION.
047200     CALL "LDGXAUDT" USING WK-C-VAUDT-RECORD,
047300                            LDG-XFER-TABLE-AREA.
047400
047500     PERFORM Z100-REWRITE-ACCOUNT-MASTER
047600        THRU Z199-REWRITE-ACCOUNT-MASTER-EX.
047700     PERFORM Z200-REWRITE-TRANSFER-AUDIT
047800        THRU Z299-REWRITE-TRANSFER-AUDIT-EX.
047900     PERFORM Z300-WRITE-CONTROL-TOTALS
048000        THRU Z399-WRITE-CONTROL-TOTALS-EX.
048100
048200     CLOSE   REQUEST-DRIVER  EXCEPTION-REPORT.
048300
048400 Z099-END-OF-RUN-EX.
048500     EXIT.
048600*---------------------------------------------------------------*
048700 Z100-REWRITE-ACCOUNT-MASTER.
048800*---------------------------------------------------------------*
048900     OPEN    OUTPUT  ACCOUNT-MASTER.
049000     MOVE    1                        TO    WK-B-ACCT-LOAD-IDX.
049100     PERFORM Z110-WRITE-ACCOUNT-ROW
049200        THRU Z119-WRITE-ACCOUNT-ROW-EX
049300           UNTIL WK-B-ACCT-LOAD-IDX > LDG-ACCT-TAB-COUNT.
049400     CLOSE   ACCOUNT-MASTER.
049500
049600 Z199-REWRITE-ACCOUNT-MASTER-EX.
049700     EXIT.
049800*---------------------------------------------------------------*
049900 Z110-WRITE-ACCOUNT-ROW.
050000*---------------------------------------------------------------*
050100     MOVE    TAB-ACCT-ID (WK-B-ACCT-LOAD-IDX)
050200                                     TO    ACCT-ID.
050300     MOVE    TAB-ACCT-CUSTOMER-ID (WK-B-ACCT-LOAD-IDX)
050400                                     TO    ACCT-CUSTOMER-ID.
050500     MOVE    TAB-ACCT-BALANCE (WK-B-ACCT-LOAD-IDX)
050600                                     TO    ACCT-BALANCE.
050700     MOVE    TAB-ACCT-STATUS (WK-B-ACCT-LOAD-IDX)
050800                                     TO    ACCT-STATUS.
050900     MOVE    LDG-ACCT-RECORD          TO    ACCT-MSTR-FILE-REC.
051000     WRITE   ACCT-MSTR-FILE-REC.
051100     ADD     1                        TO    WK-B-ACCT-LOAD-IDX.
051200
051300 Z119-WRITE-ACCOUNT-ROW-EX.
051400     EXIT.
051500*---------------------------------------------------------------*
051600 Z200-REWRITE-TRANSFER-AUDIT.
051700*---------------------------------------------------------------*
051800     OPEN    OUTPUT  TRANSFER-AUDIT.
051900     MOVE    1                        TO    WK-B-XFER-LOAD-IDX.
052000     PERFORM Z210-WRITE-XFER-ROW
052100        THRU Z219-WRITE-XFER-ROW-EX
052200           UNTIL WK-B-XFER-LOAD-IDX > LDG-XFER-TAB-COUNT.
052300     CLOSE   TRANSFER-AUDIT.
052400
052500 Z299-REWRITE-TRANSFER-AUDIT-EX.
052600     EXIT.
052700*---------------------------------------------------------------*
052800 Z210-WRITE-XFER-ROW.
052900*---------------------------------------------------------------*
053000     MOVE    TAB-XFER-ID (WK-B-XFER-LOAD-IDX)
053100                                     TO    XFER-ID.
053200     MOVE    TAB-XFER-SOURCE-ACCT-ID (WK-B-XFER-LOAD-IDX)
053300                                     TO    XFER-SOURCE-ACCT-ID.
053400     MOVE    TAB-XFER-TARGET-ACCT-ID (WK-B-XFER-LOAD-IDX)
053500                                     TO    XFER-TARGET-ACCT-ID.
053600     MOVE    TAB-XFER-AMOUNT (WK-B-XFER-LOAD-IDX)
053700                                     TO    XFER-AMOUNT.
053800     MOVE    TAB-XFER-STATUS (WK-B-XFER-LOAD-IDX)
053900                                     TO    XFER-STATUS.
054000     MOVE    TAB-XFER-FAILURE-CODE (WK-B-XFER-LOAD-IDX)
054100                                     TO    XFER-FAILURE-CODE.
054200     MOVE    TAB-XFER-FAILURE-REASON (WK-B-XFER-LOAD-IDX)
054300                                     TO    XFER-FAILURE-REASON.
054400     MOVE    TAB-XFER-IDEMKEY (WK-B-XFER-LOAD-IDX)
054500                                     TO    XFER-IDEMPOTENCY-KEY.
054600     MOVE    TAB-XFER-CREATED-AT (WK-B-XFER-LOAD-IDX)
054700                                     TO    XFER-CREATED-AT.
054800     MOVE    LDG-XFER-RECORD          TO    XFER-AUDIT-FILE-REC.
054900     WRITE   XFER-AUDIT-FILE-REC.
055000     ADD     1                        TO    WK-B-XFER-LOAD-IDX.
055100
055200 Z219-WRITE-XFER-ROW-EX.
055300     EXIT.
055400*---------------------------------------------------------------*
055500 Z300-WRITE-CONTROL-TOTALS.
055600*---------------------------------------------------------------*
055700* LDG0301 - 3 SEPARATE LINES, ONE PER REQUEST TYPE, RATHER THAN
055800*           ONE LONG LINE - SEE LDG-EXRP-FOOTER-LINE/-2/-3.
055900     MOVE    WK-B-OPEN-PROCESSED      TO    EXRP-FOOT-OPEN-OK.
056000     MOVE    WK-B-OPEN-REJECTED       TO    EXRP-FOOT-OPEN-REJ.
056100     MOVE    LDG-EXRP-FOOTER-LINE     TO    EXCP-RPT-FILE-REC.
056200     WRITE   EXCP-RPT-FILE-REC.
056300
056400     MOVE    WK-B-XFER-COMPLETED      TO    EXRP-FOOT-XFER-OK.
056500     MOVE    WK-B-XFER-FAILED         TO    EXRP-FOOT-XFER-FAIL.
056600     MOVE    WK-B-XFER-AMOUNT-SUM     TO    EXRP-FOOT-XFER-AMT.
056700     MOVE    LDG-EXRP-FOOTER-LINE-2   TO    EXCP-RPT-FILE-REC.
056800     WRITE   EXCP-RPT-FILE-REC.
056900
057000     MOVE    WK-B-CLSE-CLOSED         TO    EXRP-FOOT-CLSE-OK.
057100     MOVE    WK-B-CLSE-SKIPPED        TO    EXRP-FOOT-CLSE-SKIP.
057200     MOVE    WK-B-CLSE-REJECTED       TO    EXRP-FOOT-CLSE-REJ.
057300     MOVE    LDG-EXRP-FOOTER-LINE-3   TO    EXCP-RPT-FILE-REC.
057400     WRITE   EXCP-RPT-FILE-REC.
057500
057600 Z399-WRITE-CONTROL-TOTALS-EX.
057700     EXIT.
057800
057900******************************************************************
058000************** END OF PROGRAM SOURCE -  LDGBAT00 ****************
058100******************************************************************
