000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     LDGXAUDT.
000500 AUTHOR.         N PILLAI.
000600 INSTALLATION.   CONSOLIDATED TRUST DATA CENTER.
000700 DATE-WRITTEN.   07 MAY 2003.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  "LOG-FIRST" TRANSFER AUDIT TRAIL.  LDGOXFER CALLS
001200*               HERE FOUR WAYS DURING A RUN (SEE WK-C-VAUDT-ACTION
001300*               IN COPY VAUDT):
001400*
001500*                 "P" - LOG A NEW TRANSFER AS PENDING.  CHECKS
001600*                       THE IDEMPOTENCY KEY AGAINST EVERY ROW
001700*                       ALREADY IN LDG-XFER-TABLE-AREA (EDIT-09)
001800*                       BEFORE APPENDING - THIS WRITE IS MADE
001900*                       DURABLE (IN THE TABLE) BEFORE LDGOXFER
002000*                       TOUCHES A SINGLE ACCOUNT BALANCE.
002100*                 "C" - MARK AN EXISTING PENDING ROW COMPLETED
002200*                       AND APPEND THE DEBIT/CREDIT ENTRIES TO
002300*                       TRANSACTION-LEDGER.
002400*                 "F" - MARK AN EXISTING PENDING ROW FAILED WITH
002500*                       A CODE AND REASON (EDIT-11).
002600*                 "E" - END OF RUN - CLOSE TRANSACTION-LEDGER.
002700*
002800*NOTE        :  THIS ROUTINE OPENS TRANSACTION-LEDGER (EXTEND)
002900*               ON ITS FIRST CALL AND KEEPS IT OPEN FOR THE
003000*               WHOLE RUN SO EVERY LINE LANDS IN ONE FILE OPEN/
003100*               CLOSE CYCLE - IT RELIES ON COBOL WORKING-STORAGE
003200*               PERSISTING ACROSS CALLS TO THE SAME LOADED
003300*               PROGRAM.  LDGBAT00 MUST CALL HERE WITH ACTION
003400*               "E" BEFORE IT STOPS RUN, OR THE LAST LINES NEVER
003500*               FLUSH TO DISK.  ADAPTED FROM THE OLD TRFVBACU
003600*               FOUND/NOT-FOUND SKELETON.
003700*
003800*=================================================================
003900* HISTORY OF MODIFICATION:
004000*=================================================================
004100* MOD.#   INIT     DATE         DESCRIPTION
004200* ------  -------  -----------  ------------------------------
004300* LDG0133 NPILLAI  07 MAY 2003  INITIAL VERSION - ACTIONS P/F
004400*                               ONLY, "C" CAME LATER.
004500* LDG0211 NPILLAI  23 JAN 2006  ADD ACTION "C" - MARK COMPLETED
004600*                               AND WRITE THE TWO LEDGER ENTRIES
004700*                               HERE, NOW THAT LDGOXFER APPLIES
004800*                               THE DEBIT/CREDIT AGAINST THE
004900*                               TABLE ITSELF RATHER THAN VIA A
005000*                               SEPARATE COMMIT PER LEG.
005100* LDG0299 VCHANDRA 19 FEB 2011  ADD ACTION "E" / OPEN-ON-FIRST-
005200*                               CALL SO TRANSACTION-LEDGER ISN'T
005300*                               REOPENED (AND TRUNCATED) ONCE
005400*                               PER TRANSFER.
005500*-----------------------------------------------------------------
005600 EJECT
005700**********************
005800 ENVIRONMENT DIVISION.
005900**********************
006000 CONFIGURATION SECTION.
006100 SOURCE-COMPUTER.  IBM-AS400.
006200 OBJECT-COMPUTER.  IBM-AS400.
006300 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
006400
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT TRANSACTION-LEDGER  ASSIGN TO TXNLEDGR
006800         ORGANIZATION IS LINE SEQUENTIAL
006900     FILE STATUS IS WK-C-FILE-STATUS.
007000
007100***************
007200 DATA DIVISION.
007300***************
007400 FILE SECTION.
007500 FD  TRANSACTION-LEDGER
007600     LABEL RECORDS ARE OMITTED
007700     DATA RECORD IS LDG-TXN-RECORD.
007800     COPY LDGTXNL.
007900
008000 WORKING-STORAGE SECTION.
008100*************************
008200 01  FILLER                          PIC X(24)        VALUE
008300     "** PROGRAM LDGXAUDT **".
008400
008500* ------------------ PROGRAM WORKING STORAGE -------------------*
008600 01    WK-C-COMMON.
008700     COPY LDGFSTA.
008800     COPY LDGCMWS.
008900
009000 01  WK-A-WORK-AREA.
009100     05  WK-A-LEDGER-OPEN-SW          PIC X(01) VALUE "N".
009200         88  WK-A-LEDGER-IS-OPEN          VALUE "Y".
009300     05  WK-A-FOUND-ROW-SW            PIC X(01) VALUE "N".
009400         88  WK-A-FOUND-ROW               VALUE "Y".
009500     05  WK-A-SEARCH-IDX              PIC 9(06) COMP.
009600     05  FILLER                       PIC X(02).
009700
009800*****************
009900 LINKAGE SECTION.
010000*****************
010100     COPY VAUDT.
010200     COPY LDGXFRA.
010300 EJECT
010400***************************************************************
010500 PROCEDURE DIVISION USING WK-C-VAUDT-RECORD, LDG-XFER-TABLE-AREA.
010600***************************************************************
010700 MAIN-MODULE.
010800     PERFORM A000-PROCESS-CALLED-ROUTINE
010900        THRU A099-PROCESS-CALLED-ROUTINE-EX.
011000     GOBACK.
011100
011200*---------------------------------------------------------------*
011300 A000-PROCESS-CALLED-ROUTINE.
011400*---------------------------------------------------------------*
011500     MOVE    "N"                     TO    WK-C-VAUDT-SUCCESS-SW
011600                                            WK-C-VAUDT-DUPKEY-SW.
011700     MOVE    SPACES                  TO    WK-C-VAUDT-EVENT-AT.
011800
011900     IF  WK-C-VAUDT-END-RUN
012000         PERFORM D400-CLOSE-LEDGER
012100            THRU D499-CLOSE-LEDGER-EX
012200         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
012300
012400     IF  NOT WK-A-LEDGER-IS-OPEN
012500         PERFORM D100-OPEN-LEDGER
012600            THRU D199-OPEN-LEDGER-EX.
012700
012800     EVALUATE TRUE
012900        WHEN WK-C-VAUDT-LOG-PENDING
013000           PERFORM B100-LOG-PENDING
013100              THRU B199-LOG-PENDING-EX
013200        WHEN WK-C-VAUDT-MARK-COMPLETED
013300           PERFORM B200-MARK-COMPLETED
013400              THRU B299-MARK-COMPLETED-EX
013500        WHEN WK-C-VAUDT-MARK-FAILED
013600           PERFORM B300-MARK-FAILED
013700              THRU B399-MARK-FAILED-EX
013800     END-EVALUATE.
013900
014000 A099-PROCESS-CALLED-ROUTINE-EX.
014100     EXIT.
014200*---------------------------------------------------------------*
014300 B100-LOG-PENDING.
014400*---------------------------------------------------------------*
014500* EDIT-09 - LINEAR SCAN, NOT SEARCH ALL - THE TABLE IS NOT KEPT IN
014600*         KEY ORDER (SEE NOTE IN LDGXFRA).
014700     MOVE    "N"                     TO    WK-A-FOUND-ROW-SW.
014800     MOVE    1                       TO    WK-A-SEARCH-IDX.
014900     PERFORM B110-TEST-ONE-IDEMKEY
015000        THRU B119-TEST-ONE-IDEMKEY-EX
015100           UNTIL WK-A-SEARCH-IDX > LDG-XFER-TAB-COUNT
015200              OR WK-A-FOUND-ROW.
015300
015400     IF  WK-A-FOUND-ROW
015500         MOVE    "Y"                 TO    WK-C-VAUDT-DUPKEY-SW
015600         GO TO B199-LOG-PENDING-EX.
015700
015800     ADD     1                       TO    LDG-XFER-TAB-COUNT.
015900     IF  LDG-XFER-TAB-COUNT >= 200000
016000         MOVE    "Y"                 TO    WK-C-XFER-TABLE-FULL-SW
016100     END-IF.
016200
016300     MOVE    WK-C-VAUDT-TRANSFER-ID
016400                 TO  TAB-XFER-ID (LDG-XFER-TAB-COUNT).
016500     MOVE    WK-C-VAUDT-SOURCE-ID
016600                 TO  TAB-XFER-SOURCE-ACCT-ID (LDG-XFER-TAB-COUNT).
016700     MOVE    WK-C-VAUDT-TARGET-ID
016800                 TO  TAB-XFER-TARGET-ACCT-ID (LDG-XFER-TAB-COUNT).
016900     MOVE    WK-N-VAUDT-AMOUNT
017000                 TO  TAB-XFER-AMOUNT (LDG-XFER-TAB-COUNT).
017100     MOVE    C-XFER-PENDING
017200                 TO  TAB-XFER-STATUS (LDG-XFER-TAB-COUNT).
017300     MOVE    SPACES
017400                 TO  TAB-XFER-FAILURE-CODE (LDG-XFER-TAB-COUNT)
017500                     TAB-XFER-FAILURE-REASON (LDG-XFER-TAB-COUNT).
017600     MOVE    WK-C-VAUDT-IDEMKEY
017700                 TO  TAB-XFER-IDEMKEY (LDG-XFER-TAB-COUNT).
017800
017900     PERFORM Z100-BUILD-EVENT-TIMESTAMP
018000        THRU Z199-BUILD-EVENT-TIMESTAMP-EX.
018100     MOVE    WK-C-ISO-STAMP
018200                 TO  TAB-XFER-CREATED-AT (LDG-XFER-TAB-COUNT).
018300     MOVE    WK-C-ISO-STAMP          TO    WK-C-VAUDT-EVENT-AT.
018400     MOVE    "Y"                     TO    WK-C-VAUDT-SUCCESS-SW.
018500
018600 B199-LOG-PENDING-EX.
018700     EXIT.
018800*---------------------------------------------------------------*
018900 B110-TEST-ONE-IDEMKEY.
019000*---------------------------------------------------------------*
019100* DO NOT ADVANCE THE INDEX ON A MATCH - B100 NEEDS IT LEFT
019200* POINTING AT THE ROW IT FOUND.
019300     IF  TAB-XFER-IDEMKEY (WK-A-SEARCH-IDX) =
019400                             WK-C-VAUDT-IDEMKEY
019500         MOVE    "Y"                 TO    WK-A-FOUND-ROW-SW
019600     ELSE
019700         ADD     1                   TO    WK-A-SEARCH-IDX
019800     END-IF.
019900
020000 B119-TEST-ONE-IDEMKEY-EX.
020100     EXIT.
020200*---------------------------------------------------------------*
020300 B200-MARK-COMPLETED.
020400*---------------------------------------------------------------*
020500     PERFORM C100-FIND-ROW-BY-XFER-ID
020600        THRU C199-FIND-ROW-BY-XFER-ID-EX.
020700
020800     IF  NOT WK-A-FOUND-ROW
020900* EDIT-10 - SHOULD NOT OCCUR IN NORMAL BATCH FLOW - THERE IS NO
021000*         PENDING ROW TO TRANSITION.
021100         DISPLAY "LDGXAUDT - EDIT-10 - NO PENDING ROW FOR "
021200             WK-C-VAUDT-TRANSFER-ID
021300         GO TO B299-MARK-COMPLETED-EX.
021400
021500     MOVE    C-XFER-COMPLETED
021600                 TO  TAB-XFER-STATUS (WK-A-SEARCH-IDX).
021700
021800     PERFORM Z100-BUILD-EVENT-TIMESTAMP
021900        THRU Z199-BUILD-EVENT-TIMESTAMP-EX.
022000     MOVE    WK-C-ISO-STAMP          TO    WK-C-VAUDT-EVENT-AT.
022100
022200     MOVE    WK-C-VAUDT-TRANSFER-ID  TO    TXN-ID.
022300     MOVE    "D"                     TO    TXN-ID (36:1).
022400     MOVE    WK-C-VAUDT-SOURCE-ID    TO    TXN-ACCOUNT-ID.
022500     MOVE    C-TXN-DEBIT             TO    TXN-TYPE.
022600     MOVE    WK-N-VAUDT-AMOUNT       TO    TXN-AMOUNT.
022700     MOVE    SPACES                  TO    TXN-DESCRIPTION.
022800     STRING   "TRANSFER " WK-C-VAUDT-TRANSFER-ID " DEBIT LEG"
022900         DELIMITED BY SIZE INTO TXN-DESCRIPTION.
023000     MOVE    WK-C-ISO-STAMP          TO    TXN-CREATED-AT.
023100     WRITE   LDG-TXN-RECORD.
023200
023300     MOVE    WK-C-VAUDT-TRANSFER-ID  TO    TXN-ID.
023400     MOVE    "C"                     TO    TXN-ID (36:1).
023500     MOVE    WK-C-VAUDT-TARGET-ID    TO    TXN-ACCOUNT-ID.
023600     MOVE    C-TXN-CREDIT            TO    TXN-TYPE.
023700     MOVE    WK-N-VAUDT-AMOUNT       TO    TXN-AMOUNT.
023800     MOVE    SPACES                  TO    TXN-DESCRIPTION.
023900     STRING   "TRANSFER " WK-C-VAUDT-TRANSFER-ID " CREDIT LEG"
024000         DELIMITED BY SIZE INTO TXN-DESCRIPTION.
024100     MOVE    WK-C-ISO-STAMP          TO    TXN-CREATED-AT.
024200     WRITE   LDG-TXN-RECORD.
024300
024400     MOVE    "Y"                     TO    WK-C-VAUDT-SUCCESS-SW.
024500
024600 B299-MARK-COMPLETED-EX.
024700     EXIT.
024800*---------------------------------------------------------------*
024900 B300-MARK-FAILED.
025000*---------------------------------------------------------------*
025100     PERFORM C100-FIND-ROW-BY-XFER-ID
025200        THRU C199-FIND-ROW-BY-XFER-ID-EX.
025300
025400     IF  NOT WK-A-FOUND-ROW
025500         DISPLAY "LDGXAUDT - EDIT-10 - NO PENDING ROW FOR "
025600             WK-C-VAUDT-TRANSFER-ID
025700         GO TO B399-MARK-FAILED-EX.
025800
025900     MOVE    C-XFER-FAILED
026000                 TO  TAB-XFER-STATUS (WK-A-SEARCH-IDX).
026100     MOVE    WK-C-VAUDT-FAIL-CD
026200                 TO  TAB-XFER-FAILURE-CODE (WK-A-SEARCH-IDX).
026300     MOVE    WK-C-VAUDT-FAIL-MSG
026400                 TO  TAB-XFER-FAILURE-REASON (WK-A-SEARCH-IDX).
026500
026600     PERFORM Z100-BUILD-EVENT-TIMESTAMP
026700        THRU Z199-BUILD-EVENT-TIMESTAMP-EX.
026800     MOVE    WK-C-ISO-STAMP          TO    WK-C-VAUDT-EVENT-AT.
026900     MOVE    "Y"                     TO    WK-C-VAUDT-SUCCESS-SW.
027000
027100 B399-MARK-FAILED-EX.
027200     EXIT.
027300*---------------------------------------------------------------*
027400 C100-FIND-ROW-BY-XFER-ID.
027500*---------------------------------------------------------------*
027600     MOVE    "N"                     TO    WK-A-FOUND-ROW-SW.
027700     MOVE    1                       TO    WK-A-SEARCH-IDX.
027800     PERFORM C110-TEST-ONE-XFER-ID
027900        THRU C119-TEST-ONE-XFER-ID-EX
028000           UNTIL WK-A-SEARCH-IDX > LDG-XFER-TAB-COUNT
028100              OR WK-A-FOUND-ROW.
028200 C199-FIND-ROW-BY-XFER-ID-EX.
028300     EXIT.
028400*---------------------------------------------------------------*
028500 C110-TEST-ONE-XFER-ID.
028600*---------------------------------------------------------------*
028700* DO NOT ADVANCE THE INDEX ON A MATCH - B200/B300 NEED IT LEFT
028800* POINTING AT THE ROW THEY ARE TO TRANSITION.
028900     IF  TAB-XFER-ID (WK-A-SEARCH-IDX) =
029000                             WK-C-VAUDT-TRANSFER-ID
029100         MOVE    "Y"                 TO    WK-A-FOUND-ROW-SW
029200     ELSE
029300         ADD     1                   TO    WK-A-SEARCH-IDX
029400     END-IF.
029500
029600 C119-TEST-ONE-XFER-ID-EX.
029700     EXIT.
029800*---------------------------------------------------------------*
029900 D100-OPEN-LEDGER.
030000*---------------------------------------------------------------*
030100     OPEN EXTEND TRANSACTION-LEDGER.
030200     IF  NOT WK-C-SUCCESSFUL
030300         DISPLAY "LDGXAUDT - UNABLE TO OPEN TRANSACTION-LEDGER "
030400             "STATUS " WK-C-FILE-STATUS
030500     END-IF.
030600     MOVE    "Y"                     TO    WK-A-LEDGER-OPEN-SW.
030700 D199-OPEN-LEDGER-EX.
030800     EXIT.
030900*---------------------------------------------------------------*
031000 D400-CLOSE-LEDGER.
031100*---------------------------------------------------------------*
031200     IF  WK-A-LEDGER-IS-OPEN
031300         CLOSE TRANSACTION-LEDGER
031400         MOVE    "N"                 TO    WK-A-LEDGER-OPEN-SW
031500     END-IF.
031600     MOVE    "Y"                     TO    WK-C-VAUDT-SUCCESS-SW.
031700 D499-CLOSE-LEDGER-EX.
031800     EXIT.
031900*---------------------------------------------------------------*
032000 Z100-BUILD-EVENT-TIMESTAMP.
032100*---------------------------------------------------------------*
032200* LDG0133 - SAME ISO-8601 BUILD AS THE OTHER USE-CASE ROUTINES -
032300*           SEE THE Y2K NOTE IN LDGOOPEN.
032400     ACCEPT   WK-C-TODAY-YMD         FROM DATE.
032500     ACCEPT   WK-C-NOW-HMS           FROM TIME.
032600
032700     IF  WK-C-TODAY-YY < "50"
032800         MOVE    "20"                TO    WK-C-TODAY-CC
032900     ELSE
033000         MOVE    "19"                TO    WK-C-TODAY-CC
033100     END-IF.
033200
033300     STRING   WK-C-TODAY-CC  WK-C-TODAY-YY  "-"
033400              WK-C-TODAY-MM  "-"  WK-C-TODAY-DD  "T"
033500              WK-C-NOW-HH    ":"  WK-C-NOW-MN    ":"
033600              WK-C-NOW-SS    "Z"
033700         DELIMITED BY SIZE INTO WK-C-ISO-STAMP.
033800
033900 Z199-BUILD-EVENT-TIMESTAMP-EX.
034000     EXIT.
034100
034200******************************************************************
034300************** END OF PROGRAM SOURCE -  LDGXAUDT ****************
034400******************************************************************
